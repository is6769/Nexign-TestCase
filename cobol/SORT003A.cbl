000100******************************************************************
000200* PROGRAMADOR: S.G. TIMOFEEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 09/05/1995
000400* OBJETIVO...: ORDENAR TABELA DE CHAMADAS PELO INSTANTE DE INICIO
000500* NOME.......: SORT003A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    SORT003A.
000900 AUTHOR.        S.G. TIMOFEEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  09/05/1995.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 09/05/1995 SGT 0000   VERSAO INICIAL - BOLHA EM TABELA P/ ORDE- 0000    
001800*                       NAR BILHETES DE TESTE POR NUMERO DE LINHA 0000    
001900*                       (USO NO SIMULADOR DE TRONCO, DESATIVADO). 0000    
002000* 25/09/1998 NIP Y2K01  REVISADO - CHAVE DE ORDENACAO NAO TEM     Y2K01   
002100*                       CAMPO DE ANO, SEM IMPACTO DO BUG DO ANO   Y2K01   
002200*                       2000.                                     Y2K01   
002300* 15/04/2001 DMR 0088   MODULO REESCRITO PARA O PROJETO DE RECON- 0088    
002400*                       CILIACAO DE ROAMING GSM: CHAVE PASSOU A   0088    
002500*                       SER O INSTANTE ABSOLUTO DE INICIO DA CHA- 0088    
002600*                       MADA (COPY021A-TAB-SEG-INI), TABELA AM-   0088    
002700*                       PLIADA PARA 2000 CHAMADAS.                0088    
002800* 03/12/2005 SGT 0098   BANDEIRA DE TROCA ACRESCENTADA PARA SAIR  0098    
002900*                       MAIS CEDO QUANDO A TABELA JA VEM ORDENADA 0098    
003000*                       (GANHO DE DESEMPENHO NO LOTE NOTURNO).    0098    
003100* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003200*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
003300*----------------------------------------------------------------*
003400*================================================================*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300 01  WRK-HOUVE-TROCA               PIC X(01) VALUE 'S'.
004400     88  WRK-TABELA-EM-ORDEM                 VALUE 'N'.
004500 01  WRK-LIMITE-PASSADA            PIC 9(04) COMP VALUE ZEROS.
004600 01  WRK-IDX-1                     PIC 9(04) COMP VALUE ZEROS.
004700 01  WRK-IDX-1-R REDEFINES WRK-IDX-1.
004800  05  WRK-IDX-1-BYTES              PIC X(02).
004900
005000 01  WRK-REG-TEMP                  PIC X(69).
005100 01  WRK-REG-TEMP-R REDEFINES WRK-REG-TEMP.
005200  05  WRK-TEMP-COD                 PIC 9(09).
005300  05  FILLER                       PIC X(60).
005400
005500 01  WRK-SEG-TEMP                  PIC 9(09) COMP.
005600 01  WRK-SEG-TEMP-R REDEFINES WRK-SEG-TEMP.
005700  05  WRK-SEG-TEMP-ALTA            PIC 9(04) COMP.
005800  05  WRK-SEG-TEMP-BAIXA           PIC 9(05) COMP.
005900
006000 LINKAGE SECTION.
006100 COPY COPY021A.
006200
006300*================================================================*
006400 PROCEDURE DIVISION USING COPY021A-TABELA.
006500*================================================================*
006600
006700*----------------------------------------------------------------*
006800*    PROCESSAMENTO PRINCIPAL
006900*----------------------------------------------------------------*
007000*> cobol-lint CL002 0000-processar
007100 0000-PROCESSAR                  SECTION.
007200*----------------------------------------------------------------*
007300
007400      IF COPY021A-QTD-CHAMADA     > 1
007500         PERFORM 0001-PASSADA-BOLHA THRU 0001-END
007600                 UNTIL WRK-TABELA-EM-ORDEM
007700      END-IF
007800      PERFORM 9999-FINALIZAR
007900      .
008000*----------------------------------------------------------------*
008100*> cobol-lint CL002 0000-end
008200 0000-END.                       EXIT.
008300*----------------------------------------------------------------*
008400
008500*----------------------------------------------------------------*
008600*    UMA PASSADA COMPLETA DO METODO DA BOLHA SOBRE A TABELA
008700*----------------------------------------------------------------*
008800*> cobol-lint CL002 0001-passada-bolha
008900 0001-PASSADA-BOLHA               SECTION.
009000*----------------------------------------------------------------*
009100
009200      MOVE 'N'                    TO WRK-HOUVE-TROCA
009300      COMPUTE WRK-LIMITE-PASSADA = COPY021A-QTD-CHAMADA - 1
009400      PERFORM 0002-COMPARAR-PAR THRU 0002-END
009500              VARYING WRK-IDX-1 FROM 1 BY 1
009600              UNTIL   WRK-IDX-1 > WRK-LIMITE-PASSADA
009700      .
009800*----------------------------------------------------------------*
009900*> cobol-lint CL002 0001-end
010000 0001-END.                       EXIT.
010100*----------------------------------------------------------------*
010200
010300*----------------------------------------------------------------*
010400*    COMPARA O PAR DE ELEMENTOS ADJACENTES E TROCA SE NECESSARIO
010500*----------------------------------------------------------------*
010600*> cobol-lint CL002 0002-comparar-par
010700 0002-COMPARAR-PAR                SECTION.
010800*----------------------------------------------------------------*
010900
011000      IF COPY021A-TAB-SEG-INI (WRK-IDX-1)
011100            > COPY021A-TAB-SEG-INI (WRK-IDX-1 + 1)
011200         PERFORM 0003-TROCAR-ELEMENTOS
011300         MOVE 'S'                 TO WRK-HOUVE-TROCA
011400      END-IF
011500      .
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0002-end
011800 0002-END.                       EXIT.
011900*----------------------------------------------------------------*
012000
012100*----------------------------------------------------------------*
012200*    TROCA OS DOIS ELEMENTOS DE LUGAR NA TABELA
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0003-trocar-elementos
012500 0003-TROCAR-ELEMENTOS            SECTION.
012600*----------------------------------------------------------------*
012700
012800      MOVE COPY021A-TAB-REG (WRK-IDX-1)      TO WRK-REG-TEMP
012900      MOVE COPY021A-TAB-SEG-INI (WRK-IDX-1)  TO WRK-SEG-TEMP
013000
013100      MOVE COPY021A-TAB-REG (WRK-IDX-1 + 1)
013200                                TO COPY021A-TAB-REG (WRK-IDX-1)
013300      MOVE COPY021A-TAB-SEG-INI (WRK-IDX-1 + 1)
013400                          TO COPY021A-TAB-SEG-INI (WRK-IDX-1)
013500
013600      MOVE WRK-REG-TEMP
013700                     TO COPY021A-TAB-REG (WRK-IDX-1 + 1)
013800      MOVE WRK-SEG-TEMP
013900                     TO COPY021A-TAB-SEG-INI (WRK-IDX-1 + 1)
014000      .
014100*----------------------------------------------------------------*
014200*> cobol-lint CL002 0003-end
014300 0003-END.                       EXIT.
014400*----------------------------------------------------------------*
014500
014600*----------------------------------------------------------------*
014700*    FINALIZAR PROGRAMA
014800*----------------------------------------------------------------*
014900 9999-FINALIZAR                  SECTION.
015000*----------------------------------------------------------------*
015100
015200      GOBACK
015300      .
015400*----------------------------------------------------------------*
015500*> cobol-lint CL002 9999-end
015600 9999-END.                       EXIT.
015700*----------------------------------------------------------------*
