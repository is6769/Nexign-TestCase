000100******************************************************************
000200* PROGRAMADOR: N.I. PETROVA - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 05/05/1992
000400* OBJETIVO...: EMITIR UDR DE UM ASSINANTE EM UM MES DE COMPETENCIA
000500* NOME.......: UDR0001A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    UDR0001A.
000900 AUTHOR.        N.I. PETROVA.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  05/05/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 05/05/1992 NIP 0000   VERSAO INICIAL - EMITE RELATORIO DE CON-  0000    
001800*                       SUMO INTERURBANO DE UM UNICO ASSINANTE EM 0000    
001900*                       UM UNICO MES DE REFERENCIA, PEDIDO NO     0000    
002000*                       CONSOLE, PARA CONFERENCIA DE RECLAMACAO DE0000    
002100*                       FATURA.                                   0000    
002200* 27/09/1998 NIP Y2K01  REVISADO - CAMPOS DE ANO/MES DE PEDIDO JA Y2K01   
002300*                       SAO DE 4 E 2 DIGITOS, SEM IMPACTO DO BUG  Y2K01   
002400*                       DO ANO 2000.                              Y2K01   
002500* 21/04/2001 DMR 0088   REESCRITO PARA O PROJETO DE RECONCILIACAO 0088    
002600*                       DE ROAMING GSM: UDR DE UM UNICO ASSINANTE,0088    
002700*                       UM UNICO MES DE COMPETENCIA. PEDE O MSISDN0088    
002800*                       E O ANO/MES NO CONSOLE, NOS MOLDES DE     0088    
002900*                       BUSCA01A.                                 0088    
003000* 05/09/2001 DMR 0089   VALIDACAO DE ASSINANTE INEXISTENTE PASSOU 0089    
003100*                       A ENCERRAR O JOB COM RETURN-CODE 16 (ANTES0089    
003200*                       SO EXIBIA MENSAGEM E CONTINUAVA).         0089    
003300* 22/06/2009 SGT 0124   TOTAIS PASSARAM A SER GRAVADOS VIA TABELA 0124    
003400*                       DE UMA POSICAO (COPY022A-TABELA), PARA    0124    
003500*                       REAPROVEITAR O MESMO GRAV0003A DO RELATO- 0124    
003600*                       RIO DE TODOS OS ASSINANTES (UDR0003A).    0124    
003700* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471
003800*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471
003900* 10/08/2026 NIP RC4502 REMOVIDO WRK-SITUACAO DA AREA DE BUSCA    RC4502
004000*                       (CAMPO NUNCA LIDO NESTE MODULO); AREA     RC4502
004100*                       MANTIDA COM O MESMO TAMANHO PASSADO A     RC4502
004200*                       ASS0003A (VIDE LNK-BUSCA-AREA NAQUELE     RC4502
004300*                       MODULO, AJUSTADA NA MESMA DATA).          RC4502
004400*----------------------------------------------------------------*
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400 COPY COPY020A.
005500 COPY COPY022A.
005600
005700 01  WRK-MSISDN-PEDIDO             PIC X(15) VALUE SPACES.
005800 01  WRK-ANO-PEDIDO                PIC 9(04) VALUE ZEROS.
005900 01  WRK-MES-PEDIDO                PIC 9(02) VALUE ZEROS.
006000 01  WRK-ANO-MES-PEDIDO            PIC 9(06) VALUE ZEROS.
006100 01  WRK-ANO-MES-PEDIDO-R REDEFINES WRK-ANO-MES-PEDIDO.
006200  05  WRK-AMP-ANO                  PIC 9(04).
006300  05  WRK-AMP-MES                  PIC 9(02).
006400
006500 01  WRK-BUSCA-AREA.
006600  05  WRK-MSISDN-BUSCADO           PIC X(15).
006700  05  WRK-ACHOU                    PIC X(01).
006800      88  WRK-ASSINANTE-ACHOU                VALUE 'S'.
006900  05  WRK-COD-ASSINANTE            PIC 9(09).
007000  05  FILLER                       PIC X(02) VALUE SPACES.
007100
007200 01  WRK-BUSCA-AREA-R REDEFINES WRK-BUSCA-AREA.
007300  05  WRK-BUSCA-AREA-BYTES         PIC X(27).
007400
007500 01  WRK-SELECAO-AREA.
007600  05  WRK-SEL-MSISDN               PIC X(15).
007700  05  WRK-SEL-PAPEL                PIC X(01).
007800      88  WRK-SEL-PAPEL-ORIGEM               VALUE 'O'.
007900      88  WRK-SEL-PAPEL-DESTINO              VALUE 'D'.
008000  05  WRK-SEL-FILTRO-PERIODO       PIC X(01) VALUE 'S'.
008100  05  WRK-SEL-ANO-MES              PIC 9(06).
008200  05  WRK-SEL-TOTAL-SEG            PIC 9(09) COMP.
008300  05  WRK-SEL-QTD-ACHADAS          PIC 9(04) COMP.
008400  05  FILLER                       PIC X(01) VALUE SPACES.
008500
008600 01  WRK-SELECAO-AREA-R REDEFINES WRK-SELECAO-AREA.
008700  05  FILLER                       PIC X(17).
008800  05  WRK-SEL-BYTES-TOTAL          PIC X(09).
008900
009000*================================================================*
009100 PROCEDURE DIVISION.
009200*================================================================*
009300
009400*----------------------------------------------------------------*
009500*    PROCESSAMENTO PRINCIPAL
009600*----------------------------------------------------------------*
009700*> cobol-lint CL002 0000-processar
009800 0000-PROCESSAR                  SECTION.
009900*----------------------------------------------------------------*
010000
010100      PERFORM 0001-PEDIR-PARAMETROS
010200      CALL 'LER0003A'             USING COPY020A-TABELA
010300      PERFORM 0002-VALIDAR-ASSINANTE
010400      PERFORM 0003-SOMAR-ENTRANTES
010500      PERFORM 0004-SOMAR-SAINTES
010600      PERFORM 0005-GRAVAR-UDR
010700      PERFORM 9999-FINALIZAR
010800      .
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0000-end
011100 0000-END.                       EXIT.
011200*----------------------------------------------------------------*
011300
011400*----------------------------------------------------------------*
011500*    PEDE OS PARAMETROS DE ENTRADA NO CONSOLE
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0001-pedir-parametros
011800 0001-PEDIR-PARAMETROS            SECTION.
011900*----------------------------------------------------------------*
012000
012100      DISPLAY 'UDR0001A - DIGITE O MSISDN DO ASSINANTE: '
012200      ACCEPT WRK-MSISDN-PEDIDO
012300      DISPLAY 'UDR0001A - DIGITE O ANO DE COMPETENCIA (AAAA): '
012400      ACCEPT WRK-ANO-PEDIDO
012500      DISPLAY 'UDR0001A - DIGITE O MES DE COMPETENCIA (MM): '
012600      ACCEPT WRK-MES-PEDIDO
012700
012800      MOVE WRK-ANO-PEDIDO         TO WRK-AMP-ANO
012900      MOVE WRK-MES-PEDIDO         TO WRK-AMP-MES
013000      .
013100*----------------------------------------------------------------*
013200*> cobol-lint CL002 0001-end
013300 0001-END.                       EXIT.
013400*----------------------------------------------------------------*
013500
013600*----------------------------------------------------------------*
013700*    VALIDA A EXISTENCIA DO ASSINANTE NO CADASTRO
013800*----------------------------------------------------------------*
013900*> cobol-lint CL002 0002-validar-assinante
014000 0002-VALIDAR-ASSINANTE           SECTION.
014100*----------------------------------------------------------------*
014200
014300      MOVE WRK-MSISDN-PEDIDO      TO WRK-MSISDN-BUSCADO
014400      CALL 'ASS0003A'             USING COPY020A-TABELA
014500                                        WRK-BUSCA-AREA
014600      IF NOT WRK-ASSINANTE-ACHOU
014700         PERFORM 9998-ERRO-ASSINANTE
014800      END-IF
014900      .
015000*----------------------------------------------------------------*
015100*> cobol-lint CL002 0002-end
015200 0002-END.                       EXIT.
015300*----------------------------------------------------------------*
015400
015500*----------------------------------------------------------------*
015600*    SOMA A DURACAO DAS CHAMADAS ENTRANTES DO MES PEDIDO
015700*----------------------------------------------------------------*
015800*> cobol-lint CL002 0003-somar-entrantes
015900 0003-SOMAR-ENTRANTES             SECTION.
016000*----------------------------------------------------------------*
016100
016200      MOVE WRK-MSISDN-PEDIDO      TO WRK-SEL-MSISDN
016300      MOVE 'D'                    TO WRK-SEL-PAPEL
016400      MOVE 'S'                    TO WRK-SEL-FILTRO-PERIODO
016500      MOVE WRK-ANO-MES-PEDIDO     TO WRK-SEL-ANO-MES
016600      CALL 'CHAM0002A'            USING WRK-SELECAO-AREA
016700
016800      MOVE WRK-MSISDN-PEDIDO      TO COPY022A-TAB-MSISDN (1)
016900      MOVE WRK-SEL-TOTAL-SEG      TO COPY022A-TAB-ENTR-SEG (1)
017000      .
017100*----------------------------------------------------------------*
017200*> cobol-lint CL002 0003-end
017300 0003-END.                       EXIT.
017400*----------------------------------------------------------------*
017500
017600*----------------------------------------------------------------*
017700*    SOMA A DURACAO DAS CHAMADAS SAINTES DO MES PEDIDO
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 0004-somar-saintes
018000 0004-SOMAR-SAINTES               SECTION.
018100*----------------------------------------------------------------*
018200
018300      MOVE WRK-MSISDN-PEDIDO      TO WRK-SEL-MSISDN
018400      MOVE 'O'                    TO WRK-SEL-PAPEL
018500      MOVE 'S'                    TO WRK-SEL-FILTRO-PERIODO
018600      MOVE WRK-ANO-MES-PEDIDO     TO WRK-SEL-ANO-MES
018700      CALL 'CHAM0002A'            USING WRK-SELECAO-AREA
018800
018900      MOVE WRK-SEL-TOTAL-SEG      TO COPY022A-TAB-SAI-SEG (1)
019000      .
019100*----------------------------------------------------------------*
019200*> cobol-lint CL002 0004-end
019300 0004-END.                       EXIT.
019400*----------------------------------------------------------------*
019500
019600*----------------------------------------------------------------*
019700*    GRAVA O REGISTRO UNICO DE UDR NO ARQUIVO DE SAIDA
019800*----------------------------------------------------------------*
019900*> cobol-lint CL002 0005-gravar-udr
020000 0005-GRAVAR-UDR                  SECTION.
020100*----------------------------------------------------------------*
020200
020300      MOVE 1                      TO COPY022A-QTD-CONSUMO
020400      CALL 'GRAV0003A'            USING COPY022A-TABELA
020500      .
020600*----------------------------------------------------------------*
020700*> cobol-lint CL002 0005-end
020800 0005-END.                       EXIT.
020900*----------------------------------------------------------------*
021000
021100*----------------------------------------------------------------*
021200*    ABANDONA O JOB - ASSINANTE NAO CADASTRADO
021300*----------------------------------------------------------------*
021400*> cobol-lint CL002 9998-erro-assinante
021500 9998-ERRO-ASSINANTE              SECTION.
021600*----------------------------------------------------------------*
021700
021800      DISPLAY 'UDR0001A - ASSINANTE NAO CADASTRADO: '
021900              WRK-MSISDN-PEDIDO
022000      MOVE 16                     TO RETURN-CODE
022100      GOBACK
022200      .
022300*----------------------------------------------------------------*
022400*> cobol-lint CL002 9998-end
022500 9998-END.                       EXIT.
022600*----------------------------------------------------------------*
022700
022800*----------------------------------------------------------------*
022900*    FINALIZAR PROGRAMA
023000*----------------------------------------------------------------*
023100 9999-FINALIZAR                  SECTION.
023200*----------------------------------------------------------------*
023300
023400      GOBACK
023500      .
023600*----------------------------------------------------------------*
023700*> cobol-lint CL002 9999-end
023800 9999-END.                       EXIT.
023900*----------------------------------------------------------------*
