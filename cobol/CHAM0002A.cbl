000100******************************************************************
000200* PROGRAMADOR: N.I. PETROVA - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 10/02/1992
000400* OBJETIVO...: SELECIONAR CHAMADAS DE UM ASSINANTE E SOMAR DURACAO
000500* NOME.......: CHAM0002A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    CHAM0002A.
000900 AUTHOR.        N.I. PETROVA.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  10/02/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 10/02/1992 NIP 0000   VERSAO INICIAL - BUSCA SEQUENCIAL DE CHAMA0000    
001800*                       DAS INTERURBANAS NO ARQUIVO DE BILHETAGEM,0000    
001900*                       SOMA A DURACAO POR NUMERO DE LINHA, PARA  0000    
002000*                       CONFERENCIA DE FATURA.                    0000    
002100* 29/09/1998 NIP Y2K01  REVISADO - CAMPOS DE DATA DO BILHETE JA   Y2K01   
002200*                       ERAM DE 4 DIGITOS, SEM IMPACTO DO BUG DO  Y2K01   
002300*                       ANO 2000.                                 Y2K01   
002400* 06/04/2001 DMR 0088   REESCRITO PARA O PROJETO DE RECONCILIACAO 0088    
002500*                       DE ROAMING GSM. VARRE O                   0088    
002600*                       ARQUIVO DE CDR INTEIRO (BUSCA LINEAR, NOS 0088    
002700*                       MOLDES DE BUSCA01A) E SOMA A DURACAO DAS  0088    
002800*                       CHAMADAS DE UM MSISDN, SEPARADAS POR PAPEL0088    
002900*                       (ORIGEM/DESTINO).                         0088    
003000* 02/09/2001 DMR 0089   ACRESCENTADO FILTRO OPCIONAL DE ANO/MES DE0089    
003100*                       COMPETENCIA PARA O UDR MENSAL.            0089    
003200* 19/01/2004 SGT 0093   CHAMADAS A DATA0002A PASSARAM A REAPROVEI-0093    
003300*                       TAR A MESMA AREA DE TRABALHO NAS DUAS     0093    
003400*                       CONVERSOES (INICIO E FIM), EM VEZ DE DUAS 0093    
003500*                       AREAS SEPARADAS - REDUCAO DE WORKING-     0093    
003600*                       STORAGE.                                  0093    
003700* 11/06/2009 SGT 0124   CONTADOR DE CHAMADAS ENCONTRADAS ACRESCEN-0124    
003800*                       TADO NA AREA DE LINKAGE A PEDIDO DA EQUIPE0124    
003900*                       DE AUDITORIA DE FATURAMENTO.              0124    
004000* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
004100*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
004200*----------------------------------------------------------------*
004300*================================================================*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CDR-ENTRADA ASSIGN TO "CDRSAI.dat"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WRK-STATUS-CDR.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CDR-ENTRADA.
005800 01  FD-REG-CDR                    PIC X(69).
005900 01  FD-REG-CDR-R REDEFINES FD-REG-CDR.
006000  05  FD-CDR-COD                   PIC 9(09).
006100  05  FD-CDR-TIPO                  PIC X(02).
006200  05  FD-CDR-ORIGEM                PIC X(15).
006300  05  FD-CDR-DESTINO               PIC X(15).
006400  05  FD-CDR-DT-INI                PIC 9(08).
006500  05  FD-CDR-HR-INI                PIC 9(06).
006600  05  FD-CDR-DT-FIM                PIC 9(08).
006700  05  FD-CDR-HR-FIM                PIC 9(06).
006800
006900 WORKING-STORAGE SECTION.
007000 01  WRK-STATUS-CDR                PIC X(02) VALUE '00'.
007100 01  WRK-STATUS-CDR-R REDEFINES WRK-STATUS-CDR.
007200  05  WRK-STATUS-CDR-1             PIC X(01).
007300  05  WRK-STATUS-CDR-2             PIC X(01).
007400
007500 01  WRK-FIM-ARQUIVO               PIC X(01) VALUE 'N'.
007600     88  WRK-CHEGOU-FIM                      VALUE 'S'.
007700
007800 01  WRK-ANO-MES-REG               PIC 9(06).
007900
008000 01  WRK-BATE-MSISDN               PIC X(01) VALUE 'N'.
008100     88  WRK-CHAMADA-SELECIONADA             VALUE 'S'.
008200 01  WRK-BATE-PERIODO              PIC X(01) VALUE 'N'.
008300     88  WRK-PERIODO-CONFERE                 VALUE 'S'.
008400
008500 01  WRK-DURACAO                   PIC S9(09) COMP VALUE ZEROS.
008600 01  WRK-DURACAO-R REDEFINES WRK-DURACAO.
008700  05  FILLER                       PIC X(01).
008800  05  WRK-DURACAO-BYTES            PIC X(03).
008900
009000 01  WRK-CONVERTE-AREA.
009100  05  WRK-CNV-DATA                 PIC 9(08).
009200  05  WRK-CNV-HORA                 PIC 9(06).
009300  05  WRK-CNV-SEG-ABS              PIC 9(18) COMP.
009400  05  FILLER                       PIC X(01) VALUE SPACES.
009500
009600 01  WRK-SEG-ABS-INICIO            PIC 9(18) COMP VALUE ZEROS.
009700 01  WRK-SEG-ABS-INICIO-R REDEFINES WRK-SEG-ABS-INICIO.
009800  05  WRK-SAI-ALTA                 PIC 9(09) COMP.
009900  05  WRK-SAI-BAIXA                PIC 9(09) COMP.
010000
010100 01  WRK-SEG-ABS-FIM               PIC 9(18) COMP VALUE ZEROS.
010200
010300 LINKAGE SECTION.
010400 01  LNK-SELECAO-AREA.
010500  05  LNK-MSISDN-FILTRO            PIC X(15).
010600  05  LNK-PAPEL                    PIC X(01).
010700      88  LNK-PAPEL-ORIGEM                   VALUE 'O'.
010800      88  LNK-PAPEL-DESTINO                  VALUE 'D'.
010900  05  LNK-COM-FILTRO-PERIODO       PIC X(01).
011000      88  LNK-USAR-FILTRO-PERIODO            VALUE 'S'.
011100  05  LNK-ANO-MES-FILTRO           PIC 9(06).
011200  05  LNK-TOTAL-SEGUNDOS           PIC 9(09) COMP.
011300  05  LNK-QTD-CHAMADAS-ACHADAS     PIC 9(04) COMP.
011400  05  FILLER                       PIC X(01) VALUE SPACES.
011500
011600*================================================================*
011700 PROCEDURE DIVISION USING LNK-SELECAO-AREA.
011800*================================================================*
011900
012000*----------------------------------------------------------------*
012100*    PROCESSAMENTO PRINCIPAL
012200*----------------------------------------------------------------*
012300*> cobol-lint CL002 0000-processar
012400 0000-PROCESSAR                  SECTION.
012500*----------------------------------------------------------------*
012600
012700      MOVE ZEROS                  TO LNK-TOTAL-SEGUNDOS
012800                                      LNK-QTD-CHAMADAS-ACHADAS
012900      MOVE 'N'                    TO WRK-FIM-ARQUIVO
013000
013100      PERFORM 0001-ABRIR-ARQUIVO
013200      PERFORM 0002-LER-ARQUIVO
013300      PERFORM 0003-AVALIAR-CHAMADA THRU 0003-END
013400              UNTIL WRK-CHEGOU-FIM
013500      PERFORM 0007-FECHAR-ARQUIVO
013600
013700      PERFORM 9999-FINALIZAR
013800      .
013900*----------------------------------------------------------------*
014000*> cobol-lint CL002 0000-end
014100 0000-END.                       EXIT.
014200*----------------------------------------------------------------*
014300
014400*----------------------------------------------------------------*
014500*    ABRE O ARQUIVO DE CDR PARA LEITURA
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 0001-abrir-arquivo
014800 0001-ABRIR-ARQUIVO               SECTION.
014900*----------------------------------------------------------------*
015000
015100      OPEN INPUT CDR-ENTRADA
015200      IF WRK-STATUS-CDR           NOT EQUAL '00'
015300         DISPLAY 'CHAM0002A - ERRO AO ABRIR O ARQUIVO DE CDR'
015400         DISPLAY 'CHAM0002A - FILE STATUS: ' WRK-STATUS-CDR
015500         MOVE 'S'                  TO WRK-FIM-ARQUIVO
015600      END-IF
015700      .
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0001-end
016000 0001-END.                       EXIT.
016100*----------------------------------------------------------------*
016200
016300*----------------------------------------------------------------*
016400*    LE UM REGISTRO DO ARQUIVO DE CDR
016500*----------------------------------------------------------------*
016600*> cobol-lint CL002 0002-ler-arquivo
016700 0002-LER-ARQUIVO                 SECTION.
016800*----------------------------------------------------------------*
016900
017000      IF NOT WRK-CHEGOU-FIM
017100         READ CDR-ENTRADA
017200              AT END
017300                 MOVE 'S'         TO WRK-FIM-ARQUIVO
017400         END-READ
017500      END-IF
017600      .
017700*----------------------------------------------------------------*
017800*> cobol-lint CL002 0002-end
017900 0002-END.                       EXIT.
018000*----------------------------------------------------------------*
018100
018200*----------------------------------------------------------------*
018300*    AVALIA O REGISTRO CORRENTE E LE O PROXIMO
018400*----------------------------------------------------------------*
018500*> cobol-lint CL002 0003-avaliar-chamada
018600 0003-AVALIAR-CHAMADA             SECTION.
018700*----------------------------------------------------------------*
018800
018900      PERFORM 0004-CONFERIR-MSISDN
019000      IF WRK-CHAMADA-SELECIONADA
019100         PERFORM 0005-CONFERIR-PERIODO
019200         IF WRK-PERIODO-CONFERE
019300            PERFORM 0006-SOMAR-DURACAO
019400         END-IF
019500      END-IF
019600      PERFORM 0002-LER-ARQUIVO
019700      .
019800*----------------------------------------------------------------*
019900*> cobol-lint CL002 0003-end
020000 0003-END.                       EXIT.
020100*----------------------------------------------------------------*
020200
020300*----------------------------------------------------------------*
020400*    CONFERE SE A CHAMADA PERTENCE AO MSISDN/PAPEL PROCURADO
020500*----------------------------------------------------------------*
020600*> cobol-lint CL002 0004-conferir-msisdn
020700 0004-CONFERIR-MSISDN             SECTION.
020800*----------------------------------------------------------------*
020900
021000      MOVE 'N'                    TO WRK-BATE-MSISDN
021100      IF LNK-PAPEL-ORIGEM
021200         IF FD-CDR-ORIGEM          EQUAL LNK-MSISDN-FILTRO
021300            MOVE 'S'               TO WRK-BATE-MSISDN
021400         END-IF
021500      ELSE
021600         IF FD-CDR-DESTINO         EQUAL LNK-MSISDN-FILTRO
021700            MOVE 'S'               TO WRK-BATE-MSISDN
021800         END-IF
021900      END-IF
022000      .
022100*----------------------------------------------------------------*
022200*> cobol-lint CL002 0004-end
022300 0004-END.                       EXIT.
022400*----------------------------------------------------------------*
022500
022600*----------------------------------------------------------------*
022700*    CONFERE O FILTRO OPCIONAL DE ANO/MES DE COMPETENCIA
022800*----------------------------------------------------------------*
022900*> cobol-lint CL002 0005-conferir-periodo
023000 0005-CONFERIR-PERIODO            SECTION.
023100*----------------------------------------------------------------*
023200
023300      IF LNK-USAR-FILTRO-PERIODO
023400         DIVIDE FD-CDR-DT-INI      BY 100
023500                GIVING WRK-ANO-MES-REG
023600         IF WRK-ANO-MES-REG        EQUAL LNK-ANO-MES-FILTRO
023700            MOVE 'S'                TO WRK-BATE-PERIODO
023800         ELSE
023900            MOVE 'N'                TO WRK-BATE-PERIODO
024000         END-IF
024100      ELSE
024200         MOVE 'S'                   TO WRK-BATE-PERIODO
024300      END-IF
024400      .
024500*----------------------------------------------------------------*
024600*> cobol-lint CL002 0005-end
024700 0005-END.                       EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100*    CALCULA A DURACAO DA CHAMADA E ACUMULA NO TOTAL
025200*----------------------------------------------------------------*
025300*> cobol-lint CL002 0006-somar-duracao
025400 0006-SOMAR-DURACAO               SECTION.
025500*----------------------------------------------------------------*
025600
025700      MOVE FD-CDR-DT-INI          TO WRK-CNV-DATA
025800      MOVE FD-CDR-HR-INI          TO WRK-CNV-HORA
025900      CALL 'DATA0002A' USING WRK-CONVERTE-AREA
026000      MOVE WRK-CNV-SEG-ABS        TO WRK-SEG-ABS-INICIO
026100
026200      MOVE FD-CDR-DT-FIM          TO WRK-CNV-DATA
026300      MOVE FD-CDR-HR-FIM          TO WRK-CNV-HORA
026400      CALL 'DATA0002A' USING WRK-CONVERTE-AREA
026500      MOVE WRK-CNV-SEG-ABS        TO WRK-SEG-ABS-FIM
026600
026700      COMPUTE WRK-DURACAO = WRK-SEG-ABS-FIM - WRK-SEG-ABS-INICIO
026800      ADD WRK-DURACAO             TO LNK-TOTAL-SEGUNDOS
026900      ADD 1                       TO LNK-QTD-CHAMADAS-ACHADAS
027000      .
027100*----------------------------------------------------------------*
027200*> cobol-lint CL002 0006-end
027300 0006-END.                       EXIT.
027400*----------------------------------------------------------------*
027500
027600*----------------------------------------------------------------*
027700*    FECHA O ARQUIVO DE CDR
027800*----------------------------------------------------------------*
027900*> cobol-lint CL002 0007-fechar-arquivo
028000 0007-FECHAR-ARQUIVO              SECTION.
028100*----------------------------------------------------------------*
028200
028300      CLOSE CDR-ENTRADA
028400      .
028500*----------------------------------------------------------------*
028600*> cobol-lint CL002 0007-end
028700 0007-END.                       EXIT.
028800*----------------------------------------------------------------*
028900
029000*----------------------------------------------------------------*
029100*    FINALIZAR PROGRAMA
029200*----------------------------------------------------------------*
029300 9999-FINALIZAR                  SECTION.
029400*----------------------------------------------------------------*
029500
029600      GOBACK
029700      .
029800*----------------------------------------------------------------*
029900*> cobol-lint CL002 9999-end
030000 9999-END.                       EXIT.
030100*----------------------------------------------------------------*
