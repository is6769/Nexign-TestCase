000100******************************************************************
000200* PROGRAMADOR: N.I. PETROVA - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 08/05/1992
000400* OBJETIVO...: EMITIR UDR DE TODOS OS ASSINANTES DE UM MES
000500* NOME.......: UDR0003A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    UDR0003A.
000900 AUTHOR.        N.I. PETROVA.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  08/05/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 08/05/1992 NIP 0000   VERSAO INICIAL - QUEBRA DE CONTROLE SOBRE 0000    
001800*                       O CADASTRO INTEIRO DE ASSINANTES PARA O   0000    
001900*                       RELATORIO MENSAL DE CONSUMO INTERURBANO DE0000    
002000*                       TODA A BASE, USADO NO FECHAMENTO DO LOTE  0000    
002100*                       NOTURNO DE FATURAMENTO.                   0000    
002200* 27/09/1998 NIP Y2K01  REVISADO - CAMPO DE ANO/MES DE PEDIDO JA  Y2K01   
002300*                       E DE 4 E 2 DIGITOS, SEM IMPACTO DO BUG DO Y2K01   
002400*                       ANO 2000.                                 Y2K01   
002500* 27/04/2001 DMR 0088   REESCRITO PARA O PROJETO DE RECONCILIACAO 0088    
002600*                       DE ROAMING GSM: QUEBRA DE CONTROLE SOBRE O0088    
002700*                       CADASTRO INTEIRO DE ASSINANTES PARA O UDR 0088    
002800*                       MENSAL DE TODA A BASE. NAO VALIDA ASSI-   0088    
002900*                       NANTE UM A UM (TODOS VEM DO PROPRIO CADAS-0088    
003000*                       TRO) E NAO PULA LINHA QUANDO O ASSINANTE  0088    
003100*                       NAO TEVE CHAMADA NO MES (SAI COM 00:00:00 0088    
003200*                       NAS DUAS COLUNAS).                        0088    
003300* 14/10/2001 DMR 0090   CORRIGIDO ESTOURO DA TABELA DE SAIDA: O   0090    
003400*                       CADASTRO E A TABELA DE CONSUMO TEM O MESMO0090    
003500*                       LIMITE DE 500 POSICOES, ENTAO A CARGA DO  0090    
003600*                       CADASTRO PASSOU A SER VALIDADA ANTES DO   0090    
003700*                       LACO DE QUEBRA.                           0090    
003800* 22/06/2009 SGT 0124   PASSOU A GRAVAR TODOS OS ASSINANTES DE UMA0124    
003900*                       SO VEZ, NO FINAL DA QUEBRA, EM VEZ DE UMA 0124    
004000*                       GRAVACAO POR ASSINANTE (REDUZ CHAMADAS A  0124    
004100*                       GRAV0003A DE N PARA 1 POR EXECUCAO).      0124    
004200* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
004300*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
004400*----------------------------------------------------------------*
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400 COPY COPY020A.
005500 COPY COPY022A.
005600
005700 01  WRK-ANO-PEDIDO                PIC 9(04) VALUE ZEROS.
005800 01  WRK-MES-PEDIDO                PIC 9(02) VALUE ZEROS.
005900 01  WRK-ANO-MES-PEDIDO            PIC 9(06) VALUE ZEROS.
006000 01  WRK-ANO-MES-PEDIDO-R REDEFINES WRK-ANO-MES-PEDIDO.
006100  05  WRK-AMP-ANO                  PIC 9(04).
006200  05  WRK-AMP-MES                  PIC 9(02).
006300
006400 01  WRK-IDX-ASSINANTE             PIC 9(04) COMP VALUE ZEROS.
006500 01  WRK-IDX-ASSINANTE-R REDEFINES WRK-IDX-ASSINANTE.
006600  05  WRK-IDX-ASSINANTE-BYTES      PIC X(02).
006700
006800 01  WRK-SELECAO-AREA.
006900  05  WRK-SEL-MSISDN               PIC X(15).
007000  05  WRK-SEL-PAPEL                PIC X(01).
007100      88  WRK-SEL-PAPEL-ORIGEM               VALUE 'O'.
007200      88  WRK-SEL-PAPEL-DESTINO              VALUE 'D'.
007300  05  WRK-SEL-FILTRO-PERIODO       PIC X(01) VALUE 'S'.
007400  05  WRK-SEL-ANO-MES              PIC 9(06).
007500  05  WRK-SEL-TOTAL-SEG            PIC 9(09) COMP.
007600  05  WRK-SEL-QTD-ACHADAS          PIC 9(04) COMP.
007700  05  FILLER                       PIC X(01) VALUE SPACES.
007800
007900 01  WRK-SELECAO-AREA-R REDEFINES WRK-SELECAO-AREA.
008000  05  FILLER                       PIC X(17).
008100  05  WRK-SEL-BYTES-TOTAL          PIC X(09).
008200
008300*================================================================*
008400 PROCEDURE DIVISION.
008500*================================================================*
008600
008700*----------------------------------------------------------------*
008800*    PROCESSAMENTO PRINCIPAL
008900*----------------------------------------------------------------*
009000*> cobol-lint CL002 0000-processar
009100 0000-PROCESSAR                  SECTION.
009200*----------------------------------------------------------------*
009300
009400      PERFORM 0001-PEDIR-COMPETENCIA
009500      CALL 'LER0003A'             USING COPY020A-TABELA
009600      MOVE COPY020A-QTD-ASSINANTE TO COPY022A-QTD-CONSUMO
009700
009800      PERFORM 0002-PROCESSAR-ASSINANTES THRU 0002-END
009900              VARYING WRK-IDX-ASSINANTE FROM 1 BY 1
010000              UNTIL WRK-IDX-ASSINANTE GREATER THAN
010100                    COPY020A-QTD-ASSINANTE
010200
010300      CALL 'GRAV0003A'            USING COPY022A-TABELA
010400
010500      PERFORM 9999-FINALIZAR
010600      .
010700*----------------------------------------------------------------*
010800*> cobol-lint CL002 0000-end
010900 0000-END.                       EXIT.
011000*----------------------------------------------------------------*
011100
011200*----------------------------------------------------------------*
011300*    PEDE O MES DE COMPETENCIA NO CONSOLE
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0001-pedir-competencia
011600 0001-PEDIR-COMPETENCIA           SECTION.
011700*----------------------------------------------------------------*
011800
011900      DISPLAY 'UDR0003A - DIGITE O ANO DE COMPETENCIA (AAAA): '
012000      ACCEPT WRK-ANO-PEDIDO
012100      DISPLAY 'UDR0003A - DIGITE O MES DE COMPETENCIA (MM): '
012200      ACCEPT WRK-MES-PEDIDO
012300
012400      MOVE WRK-ANO-PEDIDO         TO WRK-AMP-ANO
012500      MOVE WRK-MES-PEDIDO         TO WRK-AMP-MES
012600      .
012700*----------------------------------------------------------------*
012800*> cobol-lint CL002 0001-end
012900 0001-END.                       EXIT.
013000*----------------------------------------------------------------*
013100
013200*----------------------------------------------------------------*
013300*    QUEBRA DE CONTROLE: UMA LINHA DE UDR POR ASSINANTE DO
013400*    CADASTRO, NA ORDEM DO ARQUIVO, SEM PULAR NENHUM
013500*----------------------------------------------------------------*
013600*> cobol-lint CL002 0002-processar-assinantes
013700 0002-PROCESSAR-ASSINANTES        SECTION.
013800*----------------------------------------------------------------*
013900
014000      MOVE COPY020A-TAB-MSISDN (WRK-IDX-ASSINANTE)
014100                                  TO WRK-SEL-MSISDN
014200                                     COPY022A-TAB-MSISDN
014300                                        (WRK-IDX-ASSINANTE)
014400
014500      MOVE 'D'                    TO WRK-SEL-PAPEL
014600      MOVE 'S'                    TO WRK-SEL-FILTRO-PERIODO
014700      MOVE WRK-ANO-MES-PEDIDO     TO WRK-SEL-ANO-MES
014800      CALL 'CHAM0002A'            USING WRK-SELECAO-AREA
014900      MOVE WRK-SEL-TOTAL-SEG      TO COPY022A-TAB-ENTR-SEG
015000                                        (WRK-IDX-ASSINANTE)
015100
015200      MOVE 'O'                    TO WRK-SEL-PAPEL
015300      CALL 'CHAM0002A'            USING WRK-SELECAO-AREA
015400      MOVE WRK-SEL-TOTAL-SEG      TO COPY022A-TAB-SAI-SEG
015500                                        (WRK-IDX-ASSINANTE)
015600      .
015700*----------------------------------------------------------------*
015800*> cobol-lint CL002 0002-end
015900 0002-END.                       EXIT.
016000*----------------------------------------------------------------*
016100
016200*----------------------------------------------------------------*
016300*    FINALIZAR PROGRAMA
016400*----------------------------------------------------------------*
016500 9999-FINALIZAR                  SECTION.
016600*----------------------------------------------------------------*
016700
016800      GOBACK
016900      .
017000*----------------------------------------------------------------*
017100*> cobol-lint CL002 9999-end
017200 9999-END.                       EXIT.
017300*----------------------------------------------------------------*
