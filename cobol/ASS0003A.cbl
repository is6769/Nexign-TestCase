000100******************************************************************
000200* PROGRAMADOR: N.I. PETROVA - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 03/02/1992
000400* OBJETIVO...: LOCALIZAR UM ASSINANTE NA TABELA PELO MSISDN
000500* NOME.......: ASS0003A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    ASS0003A.
000900 AUTHOR.        N.I. PETROVA.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  03/02/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 03/02/1992 NIP 0000   VERSAO INICIAL - BUSCA SEQUENCIAL DE AS-  0000    
001800*                       SINANTE PELO NUMERO DE LINHA NO CADASTRO  0000    
001900*                       EM MEMORIA DO MODULO DE CONSULTA DE SALDO.0000    
002000* 28/09/1998 NIP Y2K01  REVISADO - CHAVE DE BUSCA NAO TEM CAMPO   Y2K01   
002100*                       DE ANO, SEM IMPACTO DO BUG DO ANO 2000.   Y2K01   
002200* 21/04/2001 DMR 0088   REESCRITO PARA O PROJETO DE RECONCILIACAO 0088    
002300*                       DE ROAMING GSM: CHAVE PASSOU A SER O      0088    
002400*                       MSISDN; DEVOLVE TAMBEM O CODIGO INTERNO E 0088    
002500*                       A SITUACAO CADASTRAL DO ASSINANTE.        0088    
002600* 09/02/2007 SGT 0107   FLAG LNK-ACHOU PASSOU A SER INICIALIZADA  0107    
002700*                       SEMPRE A 'N' NO INICIO DO MODULO (ANTES   0107    
002800*                       DEPENDIA DO CHAMADOR ZERAR A AREA).       0107    
002900* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471
003000*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471
003100* 10/08/2026 NIP RC4502 REMOVIDO LNK-SITUACAO DA AREA DE BUSCA E  RC4502
003200*                       O MOVE QUE A PREENCHIA A PARTIR DE        RC4502
003300*                       COPY020A-TAB-SIT; ESSE CAMPO SAIU DO BOOK RC4502
003400*                       COPY020A E O CONCEITO DE SITUACAO         RC4502
003500*                       CADASTRAL NAO EXISTE NO CADASTRO DE       RC4502
003600*                       ASSINANTE DESTE PROJETO DE ROAMING.       RC4502
003700*----------------------------------------------------------------*
003800*================================================================*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700 01  WRK-IDX-BUSCA                 PIC 9(04) COMP VALUE ZEROS.
004800 01  WRK-IDX-BUSCA-R REDEFINES WRK-IDX-BUSCA.
004900  05  WRK-IDX-BUSCA-BYTES          PIC X(02).
005000
005100 01  WRK-QTD-TABELA                PIC 9(04) COMP VALUE ZEROS.
005200
005300 01  WRK-RESULTADO-AREA.
005400  05  WRK-RESULTADO-FLAG           PIC X(01) VALUE 'N'.
005500  05  FILLER                       PIC X(03) VALUE SPACES.
005600
005700 01  WRK-RESULTADO-AREA-R REDEFINES WRK-RESULTADO-AREA.
005800  05  WRK-RESULTADO-4              PIC X(04).
005900
006000 LINKAGE SECTION.
006100 COPY COPY020A.
006200 01  LNK-BUSCA-AREA.
006300  05  LNK-MSISDN-BUSCADO           PIC X(15).
006400  05  LNK-ACHOU                    PIC X(01).
006500      88  LNK-ASSINANTE-ACHOU               VALUE 'S'.
006600      88  LNK-ASSINANTE-NAO-ACHOU            VALUE 'N'.
006700  05  LNK-COD-ASSINANTE            PIC 9(09).
006800  05  FILLER                       PIC X(02) VALUE SPACES.
006900
007000 01  LNK-BUSCA-AREA-R REDEFINES LNK-BUSCA-AREA.
007100  05  LNK-BAR-BYTES                PIC X(27).
007200
007300*================================================================*
007400 PROCEDURE DIVISION USING COPY020A-TABELA LNK-BUSCA-AREA.
007500*================================================================*
007600
007700*----------------------------------------------------------------*
007800*    PROCESSAMENTO PRINCIPAL
007900*----------------------------------------------------------------*
008000*> cobol-lint CL002 0000-processar
008100 0000-PROCESSAR                  SECTION.
008200*----------------------------------------------------------------*
008300
008400      MOVE 'N'                    TO LNK-ACHOU
008500      MOVE ZEROS                  TO LNK-COD-ASSINANTE
008600      MOVE COPY020A-QTD-ASSINANTE TO WRK-QTD-TABELA
008700
008800      PERFORM 0001-PERCORRER-TABELA THRU 0001-END
008900              VARYING WRK-IDX-BUSCA FROM 1 BY 1
009000              UNTIL   WRK-IDX-BUSCA > WRK-QTD-TABELA
009100                 OR   LNK-ASSINANTE-ACHOU
009200
009300      PERFORM 9999-FINALIZAR
009400      .
009500*----------------------------------------------------------------*
009600*> cobol-lint CL002 0000-end
009700 0000-END.                       EXIT.
009800*----------------------------------------------------------------*
009900
010000*----------------------------------------------------------------*
010100*    COMPARA O MSISDN PROCURADO COM A LINHA CORRENTE DA TABELA
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0001-percorrer-tabela
010400 0001-PERCORRER-TABELA            SECTION.
010500*----------------------------------------------------------------*
010600
010700      IF COPY020A-TAB-MSISDN (WRK-IDX-BUSCA)
010800            EQUAL LNK-MSISDN-BUSCADO
010900         MOVE 'S'                  TO LNK-ACHOU
011000         MOVE COPY020A-TAB-COD (WRK-IDX-BUSCA)
011100                                   TO LNK-COD-ASSINANTE
011200      END-IF
011300      .
011400*----------------------------------------------------------------*
011500*> cobol-lint CL002 0001-end
011600 0001-END.                       EXIT.
011700*----------------------------------------------------------------*
011800
011900*----------------------------------------------------------------*
012000*    FINALIZAR PROGRAMA
012100*----------------------------------------------------------------*
012200 9999-FINALIZAR                  SECTION.
012300*----------------------------------------------------------------*
012400
012500      GOBACK
012600      .
012700*----------------------------------------------------------------*
012800*> cobol-lint CL002 9999-end
012900 9999-END.                       EXIT.
013000*----------------------------------------------------------------*
