000100******************************************************************        
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING                   
000300* DATA.......: 14/03/1991                                                 
000400* OBJETIVO...: OBTER DATA/HORA DO SISTEMA E O INSTANTE ABSOLUTO           
000500* NOME.......: PROGDATA                                                   
000600******************************************************************        
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    PROGDATA.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  14/03/1991.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*        
001500* HISTORICO DE ALTERACOES                                                 
001600*----------------------------------------------------------------*        
001700* 14/03/1991 AVK 0000   VERSAO INICIAL - OBTEM DATA E HORA DO     0000    
001800*                       RELOGIO DO SISTEMA PARA TIMBRAR OS        0000    
001900*                       RELATORIOS DE FECHAMENTO DE TARIFACAO     0000    
002000*                       INTERURBANA DOMESTICA.                    0000    
002100* 26/09/1998 NIP Y2K01  REVISADO - A DATA JA E OBTIDA POR ACCEPT  Y2K01   
002200*                       FROM DATE YYYYMMDD (ANO DE 4 DIGITOS),    Y2K01   
002300*                       SEM IMPACTO DO BUG DO ANO 2000.           Y2K01   
002400* 18/02/1999 AVK 0052   ACRESCENTADOS OS CAMPOS COD001A-DIA-ABS E 0052    
002500*                       COD001A-SEG-ABS NO BOOK: O INSTANTE LIDO  0052    
002600*                       DO RELOGIO PASSA PELA MESMA CONVERSAO DE  0052    
002700*                       DATA0002A, PARA APOIAR O NOVO LOTE DE     0052    
002800*                       FECHAMENTO COM JANELA MOVEL EM SEGUNDOS.  0052    
002900* 02/04/2001 DMR 0088   REAPROVEITADO PELO PROJETO DE RECONCILIA- 0088    
003000*                       CAO DE ROAMING GSM: COD001A-SEG-ABS PASSA 0088    
003100*                       A SER O "AGORA" QUE DEFINE O FIM DA JANE- 0088    
003200*                       LA DE GERACAO DE CDR (VIDE GERA0001A) -   0088    
003300*                       SEM MUDANCA DE ALGORITMO.                 0088    
003400* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003500*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
003600*----------------------------------------------------------------*        
003700*================================================================*        
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  WRK-DATA-SISTEMA              PIC 9(08) VALUE ZEROS.
004700 01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SISTEMA.
004800  05  WRK-DTS-ANO                  PIC 9(04).
004900  05  WRK-DTS-MES                  PIC 9(02).
005000  05  WRK-DTS-DIA                  PIC 9(02).
005100
005200 01  WRK-HORA-SISTEMA              PIC 9(08) VALUE ZEROS.
005300 01  WRK-HORA-SISTEMA-R REDEFINES WRK-HORA-SISTEMA.
005400  05  WRK-HRS-HORA                 PIC 9(02).
005500  05  WRK-HRS-MINUTO               PIC 9(02).
005600  05  WRK-HRS-SEGUNDO              PIC 9(02).
005700  05  WRK-HRS-CENT                 PIC 9(02).
005800
005900 01  WRK-CONVERTE-AREA.
006000  05  WRK-CNV-DATA                 PIC 9(08).
006100  05  WRK-CNV-HORA                 PIC 9(06).
006200  05  WRK-CNV-SEG-ABS              PIC 9(18) COMP.
006300  05  FILLER                       PIC X(01) VALUE SPACES.
006400
006500 01  WRK-DIA-ABS-CALC              PIC 9(09) COMP VALUE ZEROS.
006600 01  WRK-DIA-ABS-CALC-R REDEFINES WRK-DIA-ABS-CALC.
006700  05  WRK-DIA-ABS-BYTES            PIC X(04).
006800
006900 LINKAGE SECTION.
007000 COPY COD001A.
007100
007200*================================================================*        
007300 PROCEDURE DIVISION USING COD001A-REGISTRO.
007400*================================================================*        
007500
007600*----------------------------------------------------------------*        
007700*    PROCESSAMENTO PRINCIPAL                                              
007800*----------------------------------------------------------------*        
007900*> cobol-lint CL002 0000-processar                                        
008000 0000-PROCESSAR                  SECTION.
008100*----------------------------------------------------------------*        
008200
008300      PERFORM 0001-OBTER-DATA-HORA
008400      PERFORM 0002-CALC-SEG-ABSOLUTO
008500      PERFORM 0003-CALC-DIA-ABSOLUTO
008600      PERFORM 9999-FINALIZAR
008700      .
008800*----------------------------------------------------------------*        
008900*> cobol-lint CL002 0000-end                                              
009000 0000-END.                       EXIT.
009100*----------------------------------------------------------------*        
009200
009300*----------------------------------------------------------------*        
009400*    OBTEM A DATA E A HORA CORRENTES DO RELOGIO DO SISTEMA                
009500*----------------------------------------------------------------*        
009600*> cobol-lint CL002 0001-obter-data-hora                                  
009700 0001-OBTER-DATA-HORA             SECTION.
009800*----------------------------------------------------------------*        
009900
010000      ACCEPT WRK-DATA-SISTEMA    FROM DATE YYYYMMDD
010100      ACCEPT WRK-HORA-SISTEMA    FROM TIME
010200
010300      MOVE WRK-DTS-ANO            TO COD001A-DATA-ANO
010400      MOVE WRK-DTS-MES            TO COD001A-DATA-MES
010500      MOVE WRK-DTS-DIA            TO COD001A-DATA-DIA
010600
010700      MOVE WRK-HRS-HORA           TO COD001A-HORA
010800      MOVE WRK-HRS-MINUTO         TO COD001A-MINUTO
010900      MOVE WRK-HRS-SEGUNDO        TO COD001A-SEGUNDO
011000      .
011100*----------------------------------------------------------------*        
011200*> cobol-lint CL002 0001-end                                              
011300 0001-END.                       EXIT.
011400*----------------------------------------------------------------*        
011500
011600*----------------------------------------------------------------*        
011700*    CONVERTE A DATA+HORA CORRENTE EM SEGUNDOS ABSOLUTOS, VIA O           
011800*    MESMO MODULO USADO PELO GERADOR/SELETOR DE CDR                       
011900*----------------------------------------------------------------*        
012000*> cobol-lint CL002 0002-calc-seg-absoluto                                
012100 0002-CALC-SEG-ABSOLUTO           SECTION.
012200*----------------------------------------------------------------*        
012300
012400      MOVE COD001A-DATA          TO WRK-CNV-DATA
012500      MOVE COD001A-TIME          TO WRK-CNV-HORA
012600      CALL 'DATA0002A'           USING WRK-CONVERTE-AREA
012700      MOVE WRK-CNV-SEG-ABS       TO COD001A-SEG-ABS
012800      .
012900*----------------------------------------------------------------*        
013000*> cobol-lint CL002 0002-end                                              
013100 0002-END.                       EXIT.
013200*----------------------------------------------------------------*        
013300
013400*----------------------------------------------------------------*        
013500*    DERIVA O DIA ABSOLUTO A PARTIR DO TOTAL DE SEGUNDOS                  
013600*    ABSOLUTOS (TRUNCA O RESTO DO DIA CORRENTE)                           
013700*----------------------------------------------------------------*        
013800*> cobol-lint CL002 0003-calc-dia-absoluto                                
013900 0003-CALC-DIA-ABSOLUTO           SECTION.
014000*----------------------------------------------------------------*        
014100
014200      DIVIDE  COD001A-SEG-ABS    BY 86400
014300              GIVING  WRK-DIA-ABS-CALC
014400      MOVE WRK-DIA-ABS-CALC      TO COD001A-DIA-ABS
014500      .
014600*----------------------------------------------------------------*        
014700*> cobol-lint CL002 0003-end                                              
014800 0003-END.                       EXIT.
014900*----------------------------------------------------------------*        
015000
015100*----------------------------------------------------------------*        
015200*    FINALIZAR PROGRAMA                                                   
015300*----------------------------------------------------------------*        
015400 9999-FINALIZAR                  SECTION.
015500*----------------------------------------------------------------*        
015600
015700      GOBACK
015800      .
015900*----------------------------------------------------------------*        
016000*> cobol-lint CL002 9999-end                                              
016100 9999-END.                       EXIT.
016200*----------------------------------------------------------------*        

