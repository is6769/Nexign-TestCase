000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DO CADASTRO DE ASSINANTES
000300* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000400* DATA.......: 14/03/1991
000500* TAMANHO....: 00024
000600*----------------------------------------------------------------*
000700* COPY020A-COD-ASSINANTE  = NUMERO SEQUENCIAL GERADO P/ ASSINANTE
000800* COPY020A-MSISDN         = NUMERO MSISDN DO ASSINANTE (CHAVE)
000900*----------------------------------------------------------------*
001000* COPY020A-TABELA         = TABELA EM MEMORIA DO CADASTRO INTEIRO,
001100*                           CARREGADA POR LER0003A E PERCORRIDA
001200*                           POR ASS0003A / GERA0001A / UDR0003A.
001300*================================================================*
001400 01  COPY020A-HEADER.
001500  05  COPY020A-COD-BOOK           PIC X(08) VALUE 'COPY020A'.
001600  05  COPY020A-TAM-BOOK           PIC 9(05) VALUE 00024.
001700  05  FILLER                      PIC X(04) VALUE SPACES.
001800
001900 01  COPY020A-REGISTRO.
002000  05  COPY020A-COD-ASSINANTE      PIC 9(09).
002100  05  COPY020A-MSISDN             PIC X(15).
002200
002300 01  COPY020A-TABELA.
002400  05  COPY020A-QTD-ASSINANTE      PIC 9(04) COMP VALUE ZEROS.
002500  05  FILLER                      PIC X(02) VALUE SPACES.
002600  05  COPY020A-ASSINANTE OCCURS 500 TIMES
002700                          INDEXED BY COPY020A-IDX.
002800   10 COPY020A-TAB-COD            PIC 9(09).
002900   10 COPY020A-TAB-MSISDN         PIC X(15).
003000   10 FILLER                      PIC X(04) VALUE SPACES.
