000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 09/04/1991
000400* OBJETIVO...: GRAVAR O ARQUIVO DE SAIDA DE CONSUMO (UDR)
000500* NOME.......: GRAV0003A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    GRAV0003A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  09/04/1991.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 09/04/1991 AVK 0000   VERSAO INICIAL - GRAVACAO SEQUENCIAL DO   0000    
001800*                       RESUMO MENSAL DE MINUTAGEM INTERURBANA POR0000    
001900*                       LINHA (TRONCO DE SAIDA).                  0000    
002000* 26/09/1998 NIP Y2K01  REVISADO - LAYOUT DE GRAVACAO NAO TEM     Y2K01   
002100*                       CAMPO DE ANO, SEM IMPACTO DO BUG DO ANO   Y2K01   
002200*                       2000.                                     Y2K01   
002300* 24/04/2001 DMR 0088   BOOK TROCADO PARA COPY022A (LAYOUT DE UDR 0088    
002400*                       GSM) NO PROJETO DE RECONCILIACAO DE ROAM- 0088    
002500*                       ING; NOME LOGICO DO ARQUIVO DE SAIDA      0088    
002600*                       TROCADO PARA UDRSAI; PASSOU A ACEITAR UMA 0088    
002700*                       TABELA INTEIRA (UM OU VARIOS ASSINANTES)  0088    
002800*                       EM VEZ DE UM UNICO REGISTRO.              0088    
002900* 14/08/2006 SGT 0101   MENSAGEM DE CONTAGEM DE REGISTROS GRAVADOS0101    
003000*                       ACRESCENTADA NO FINAL DO MODULO (PAR DE   0101    
003100*                       GRAV0002A).                               0101    
003200* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003300*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
003400*----------------------------------------------------------------*
003500*================================================================*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT UDR-SAIDA ASSIGN TO "UDRSAI.dat"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS WRK-STATUS-UDR.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  UDR-SAIDA.
005000 01  FD-REG-UDR.
005100  05  FD-UDR-MSISDN                PIC X(15).
005200  05  FD-UDR-ENTR-HH               PIC 9(02).
005300  05  FD-UDR-ENTR-MM               PIC 9(02).
005400  05  FD-UDR-ENTR-SS               PIC 9(02).
005500  05  FD-UDR-SAI-HH                PIC 9(02).
005600  05  FD-UDR-SAI-MM                PIC 9(02).
005700  05  FD-UDR-SAI-SS                PIC 9(02).
005800
005900 01  FD-REG-UDR-R REDEFINES FD-REG-UDR.
006000  05  FD-REG-UDR-BYTES             PIC X(27).
006100
006200 WORKING-STORAGE SECTION.
006300 01  WRK-STATUS-UDR                PIC X(02) VALUE '00'.
006400 01  WRK-STATUS-UDR-R REDEFINES WRK-STATUS-UDR.
006500  05  WRK-STATUS-UDR-1             PIC X(01).
006600  05  WRK-STATUS-UDR-2             PIC X(01).
006700
006800 01  WRK-IDX-GRAVA                 PIC 9(04) COMP VALUE ZEROS.
006900 01  WRK-QTD-GRAVADOS              PIC 9(04) COMP VALUE ZEROS.
007000 01  WRK-QTD-GRAVADOS-R REDEFINES WRK-QTD-GRAVADOS.
007100  05  FILLER                       PIC X(01).
007200  05  WRK-QTD-BAIXA                PIC X(01).
007300
007400 01  WRK-FORMATA-AREA.
007500  05  WRK-FMT-SEGUNDOS             PIC 9(09) COMP.
007600  05  WRK-FMT-HH                   PIC 9(02).
007700  05  WRK-FMT-MM                   PIC 9(02).
007800  05  WRK-FMT-SS                   PIC 9(02).
007900  05  FILLER                       PIC X(01) VALUE SPACES.
008000
008100 LINKAGE SECTION.
008200 COPY COPY022A.
008300
008400*================================================================*
008500 PROCEDURE DIVISION USING COPY022A-TABELA.
008600*================================================================*
008700
008800*----------------------------------------------------------------*
008900*    PROCESSAMENTO PRINCIPAL
009000*----------------------------------------------------------------*
009100*> cobol-lint CL002 0000-processar
009200 0000-PROCESSAR                  SECTION.
009300*----------------------------------------------------------------*
009400
009500      PERFORM 0001-ABRIR-ARQUIVO
009600      PERFORM 0002-GRAVAR-TABELA THRU 0002-END
009700              VARYING WRK-IDX-GRAVA FROM 1 BY 1
009800              UNTIL   WRK-IDX-GRAVA > COPY022A-QTD-CONSUMO
009900      PERFORM 0003-FECHAR-ARQUIVO
010000      PERFORM 9999-FINALIZAR
010100      .
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0000-end
010400 0000-END.                       EXIT.
010500*----------------------------------------------------------------*
010600
010700*----------------------------------------------------------------*
010800*    ABRE O ARQUIVO DE SAIDA DE CONSUMO
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0001-abrir-arquivo
011100 0001-ABRIR-ARQUIVO               SECTION.
011200*----------------------------------------------------------------*
011300
011400      OPEN OUTPUT UDR-SAIDA
011500      IF WRK-STATUS-UDR           NOT EQUAL '00'
011600         DISPLAY 'GRAV0003A - ERRO AO ABRIR O ARQUIVO DE UDR'
011700         DISPLAY 'GRAV0003A - FILE STATUS: ' WRK-STATUS-UDR
011800      END-IF
011900      .
012000*----------------------------------------------------------------*
012100*> cobol-lint CL002 0001-end
012200 0001-END.                       EXIT.
012300*----------------------------------------------------------------*
012400
012500*----------------------------------------------------------------*
012600*    FORMATA E GRAVA UMA LINHA DA TABELA DE CONSUMO
012700*----------------------------------------------------------------*
012800*> cobol-lint CL002 0002-gravar-tabela
012900 0002-GRAVAR-TABELA               SECTION.
013000*----------------------------------------------------------------*
013100
013200      MOVE COPY022A-TAB-MSISDN (WRK-IDX-GRAVA) TO FD-UDR-MSISDN
013300
013400      MOVE COPY022A-TAB-ENTR-SEG (WRK-IDX-GRAVA)
013500                                   TO WRK-FMT-SEGUNDOS
013600      CALL 'FMTA0001A'             USING WRK-FORMATA-AREA
013700      MOVE WRK-FMT-HH              TO FD-UDR-ENTR-HH
013800      MOVE WRK-FMT-MM              TO FD-UDR-ENTR-MM
013900      MOVE WRK-FMT-SS              TO FD-UDR-ENTR-SS
014000
014100      MOVE COPY022A-TAB-SAI-SEG (WRK-IDX-GRAVA)
014200                                   TO WRK-FMT-SEGUNDOS
014300      CALL 'FMTA0001A'             USING WRK-FORMATA-AREA
014400      MOVE WRK-FMT-HH              TO FD-UDR-SAI-HH
014500      MOVE WRK-FMT-MM              TO FD-UDR-SAI-MM
014600      MOVE WRK-FMT-SS              TO FD-UDR-SAI-SS
014700
014800      WRITE FD-REG-UDR
014900      ADD 1                        TO WRK-QTD-GRAVADOS
015000      .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0002-end
015300 0002-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    FECHA O ARQUIVO DE SAIDA DE CONSUMO
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0003-fechar-arquivo
016000 0003-FECHAR-ARQUIVO              SECTION.
016100*----------------------------------------------------------------*
016200
016300      CLOSE UDR-SAIDA
016400      DISPLAY 'GRAV0003A - REGISTROS DE UDR GRAVADOS: '
016500              WRK-QTD-GRAVADOS
016600      .
016700*----------------------------------------------------------------*
016800*> cobol-lint CL002 0003-end
016900 0003-END.                       EXIT.
017000*----------------------------------------------------------------*
017100
017200*----------------------------------------------------------------*
017300*    FINALIZAR PROGRAMA
017400*----------------------------------------------------------------*
017500 9999-FINALIZAR                  SECTION.
017600*----------------------------------------------------------------*
017700
017800      GOBACK
017900      .
018000*----------------------------------------------------------------*
018100*> cobol-lint CL002 9999-end
018200 9999-END.                       EXIT.
018300*----------------------------------------------------------------*
