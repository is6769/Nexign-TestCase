000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 20/04/1991
000400* OBJETIVO...: CARREGAR CADASTRO DE ASSINANTES EM TABELA
000500* NOME.......: LER0003A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    LER0003A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  20/04/1991.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 20/04/1991 AVK 0000   VERSAO INICIAL - LEITURA DO MESTRE DE     0000    
001800*                       ASSINANTES INTERURBANOS P/ TARIFACAO EM   0000    
001900*                       LOTE.                                     0000    
002000* 29/09/1998 NIP Y2K01  REVISADO - LAYOUT DO MESTRE NAO TEM CAMPO Y2K01   
002100*                       DE ANO, SEM IMPACTO DO BUG DO ANO 2000.   Y2K01   
002200* 18/03/2001 DMR 0088   BOOK TROCADO PARA COPY020A (LAYOUT GSM,   0088    
002300*                       CHAVE MSISDN) NO PROJETO DE RECONCILIACAO 0088    
002400*                       DE ROAMING; TABELA AMPLIADA PARA 500      0088    
002500*                       ASSINANTES.                               0088    
002600* 07/11/2006 SGT 0102   MENSAGEM DE ERRO DE ABERTURA ACRESCENTADA 0102    
002700*                       (ANTES O PROGRAMA SIMPLESMENTE PARAVA).   0102    
002800* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471
002900*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471
003000* 10/08/2026 NIP RC4502 REMOVIDO O PREENCHIMENTO DE               RC4502
003100*                       COPY020A-TAB-SIT (SITUACAO CADASTRAL);    RC4502
003200*                       O CAMPO SAIU DO BOOK COPY020A POR NAO TER RC4502
003300*                       USO NO PROJETO DE RECONCILIACAO DE        RC4502
003400*                       ROAMING (CDR/UDR NAO TEM ESSE CONCEITO).  RC4502
003500*----------------------------------------------------------------*
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ASSINANTE-MST ASSIGN TO "ASSINANT.dat"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS WRK-STATUS-MST.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ASSINANTE-MST.
005100 01  FD-REG-ASSINANTE.
005200  05  FD-COD-ASSINANTE            PIC 9(09).
005300  05  FD-MSISDN                   PIC X(15).
005400
005500 01  FD-REG-ASSINANTE-R REDEFINES FD-REG-ASSINANTE.
005600  05  FD-REG-ASSINANTE-BYTES      PIC X(24).
005700
005800 WORKING-STORAGE SECTION.
005900 01  WRK-STATUS-MST                PIC X(02) VALUE '00'.
006000 01  WRK-STATUS-MST-R REDEFINES WRK-STATUS-MST.
006100  05  WRK-STATUS-MST-1            PIC X(01).
006200  05  WRK-STATUS-MST-2            PIC X(01).
006300
006400 01  WRK-FIM-ARQUIVO              PIC X(01) VALUE 'N'.
006500     88  WRK-CHEGOU-FIM                     VALUE 'S'.
006600 01  WRK-CONTADOR                 PIC 9(04) COMP VALUE ZEROS.
006700 01  WRK-CONTADOR-R REDEFINES WRK-CONTADOR.
006800  05  WRK-CONTADOR-BYTES          PIC X(02).
006900
007000 LINKAGE SECTION.
007100 COPY COPY020A.
007200
007300*================================================================*
007400 PROCEDURE DIVISION USING COPY020A-TABELA.
007500*================================================================*
007600
007700*----------------------------------------------------------------*
007800*    PROCESSAMENTO PRINCIPAL
007900*----------------------------------------------------------------*
008000*> cobol-lint CL002 0000-processar
008100 0000-PROCESSAR                  SECTION.
008200*----------------------------------------------------------------*
008300
008400      PERFORM 0001-ABRIR-ARQUIVO
008500      PERFORM 0002-LER-ARQUIVO
008600      PERFORM 0003-CARREGAR-TABELA THRU 0003-END
008700              UNTIL WRK-CHEGOU-FIM
008800                 OR WRK-CONTADOR >= 500
008900      PERFORM 0004-FECHAR-ARQUIVO
009000      PERFORM 9999-FINALIZAR
009100      .
009200*----------------------------------------------------------------*
009300*> cobol-lint CL002 0000-end
009400 0000-END.                       EXIT.
009500*----------------------------------------------------------------*
009600
009700*----------------------------------------------------------------*
009800*    ABRE O MESTRE DE ASSINANTES
009900*----------------------------------------------------------------*
010000*> cobol-lint CL002 0001-abrir-arquivo
010100 0001-ABRIR-ARQUIVO               SECTION.
010200*----------------------------------------------------------------*
010300
010400      MOVE ZEROS                 TO COPY020A-QTD-ASSINANTE
010500      OPEN INPUT ASSINANTE-MST
010600      IF WRK-STATUS-MST          NOT EQUAL '00'
010700         DISPLAY 'LER0003A - ERRO AO ABRIR O MESTRE DE ASSINANTES'
010800         DISPLAY 'LER0003A - FILE STATUS: ' WRK-STATUS-MST
010900         MOVE 'S'                 TO WRK-FIM-ARQUIVO
011000      END-IF
011100      .
011200*----------------------------------------------------------------*
011300*> cobol-lint CL002 0001-end
011400 0001-END.                       EXIT.
011500*----------------------------------------------------------------*
011600
011700*----------------------------------------------------------------*
011800*    LE UM REGISTRO DO MESTRE
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0002-ler-arquivo
012100 0002-LER-ARQUIVO                 SECTION.
012200*----------------------------------------------------------------*
012300
012400      IF NOT WRK-CHEGOU-FIM
012500         READ ASSINANTE-MST INTO FD-REG-ASSINANTE
012600              AT END
012700                 MOVE 'S'         TO WRK-FIM-ARQUIVO
012800         END-READ
012900      END-IF
013000      .
013100*----------------------------------------------------------------*
013200*> cobol-lint CL002 0002-end
013300 0002-END.                       EXIT.
013400*----------------------------------------------------------------*
013500
013600*----------------------------------------------------------------*
013700*    CARREGA UMA LINHA NA TABELA E LE A PROXIMA
013800*----------------------------------------------------------------*
013900*> cobol-lint CL002 0003-carregar-tabela
014000 0003-CARREGAR-TABELA             SECTION.
014100*----------------------------------------------------------------*
014200
014300      ADD 1                      TO WRK-CONTADOR
014400      MOVE FD-COD-ASSINANTE
014500                   TO COPY020A-TAB-COD (WRK-CONTADOR)
014600      MOVE FD-MSISDN
014700                   TO COPY020A-TAB-MSISDN (WRK-CONTADOR)
014800      MOVE WRK-CONTADOR          TO COPY020A-QTD-ASSINANTE
014900      PERFORM 0002-LER-ARQUIVO
015000      .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0003-end
015300 0003-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    FECHA O MESTRE DE ASSINANTES
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0004-fechar-arquivo
016000 0004-FECHAR-ARQUIVO              SECTION.
016100*----------------------------------------------------------------*
016200
016300      CLOSE ASSINANTE-MST
016400      .
016500*----------------------------------------------------------------*
016600*> cobol-lint CL002 0004-end
016700 0004-END.                       EXIT.
016800*----------------------------------------------------------------*
016900
017000*----------------------------------------------------------------*
017100*    FINALIZAR PROGRAMA
017200*----------------------------------------------------------------*
017300 9999-FINALIZAR                  SECTION.
017400*----------------------------------------------------------------*
017500
017600      GOBACK
017700      .
017800*----------------------------------------------------------------*
017900*> cobol-lint CL002 9999-end
018000 9999-END.                       EXIT.
018100*----------------------------------------------------------------*
