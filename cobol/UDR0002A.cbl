000100******************************************************************
000200* PROGRAMADOR: N.I. PETROVA - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 06/05/1992
000400* OBJETIVO...: EMITIR UDR DE UM ASSINANTE PARA TODO O HISTORICO
000500* NOME.......: UDR0002A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    UDR0002A.
000900 AUTHOR.        N.I. PETROVA.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  06/05/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 06/05/1992 NIP 0000   VERSAO INICIAL - IRMAO DE UDR0001A PARA O 0000    
001800*                       CASO SEM FILTRO DE MES: SOMA TODAS AS     0000    
001900*                       CHAMADAS INTERURBANAS DO ASSINANTE DESDE O0000    
002000*                       INICIO DO ARQUIVO DE BILHETAGEM, SEM PEDIR0000    
002100*                       COMPETENCIA, PARA FECHAMENTO DE CONTA EN- 0000    
002200*                       CERRADA.                                  0000    
002300* 27/09/1998 NIP Y2K01  REVISADO - NAO TEM CAMPO DE ANO/MES DE    Y2K01   
002400*                       PEDIDO, SEM IMPACTO DO BUG DO ANO 2000.   Y2K01   
002500* 23/04/2001 DMR 0088   REESCRITO PARA O PROJETO DE RECONCILIACAO 0088    
002600*                       DE ROAMING GSM: SOMA TODAS AS CHAMADAS DO 0088    
002700*                       ASSINANTE DESDE O INICIO DO ARQUIVO DE    0088    
002800*                       CDR, SEM PEDIR ANO/MES.                   0088    
002900* 05/09/2001 DMR 0089   VALIDACAO DE ASSINANTE INEXISTENTE PASSOU 0089    
003000*                       A ENCERRAR O JOB COM RETURN-CODE 16 (ANTES0089    
003100*                       SO EXIBIA MENSAGEM E CONTINUAVA).         0089    
003200* 22/06/2009 SGT 0124   TOTAIS PASSARAM A SER GRAVADOS VIA TABELA 0124    
003300*                       DE UMA POSICAO (COPY022A-TABELA), PARA    0124    
003400*                       REAPROVEITAR O MESMO GRAV0003A DO RELATO- 0124    
003500*                       RIO DE TODOS OS ASSINANTES (UDR0003A).    0124    
003600* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471
003700*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471
003800* 10/08/2026 NIP RC4502 REMOVIDO WRK-SITUACAO DA AREA DE BUSCA    RC4502
003900*                       (CAMPO NUNCA LIDO NESTE MODULO); AREA     RC4502
004000*                       MANTIDA COM O MESMO TAMANHO PASSADO A     RC4502
004100*                       ASS0003A (VIDE LNK-BUSCA-AREA NAQUELE     RC4502
004200*                       MODULO, AJUSTADA NA MESMA DATA).          RC4502
004300*----------------------------------------------------------------*
004400*================================================================*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300 COPY COPY020A.
005400 COPY COPY022A.
005500
005600 01  WRK-MSISDN-PEDIDO             PIC X(15) VALUE SPACES.
005700 01  WRK-MSISDN-PEDIDO-R REDEFINES WRK-MSISDN-PEDIDO.
005800  05  WRK-MSISDN-PEDIDO-BYTES      PIC X(15).
005900
006000 01  WRK-BUSCA-AREA.
006100  05  WRK-MSISDN-BUSCADO           PIC X(15).
006200  05  WRK-ACHOU                    PIC X(01).
006300      88  WRK-ASSINANTE-ACHOU                VALUE 'S'.
006400  05  WRK-COD-ASSINANTE            PIC 9(09).
006500  05  FILLER                       PIC X(02) VALUE SPACES.
006600
006700 01  WRK-BUSCA-AREA-R REDEFINES WRK-BUSCA-AREA.
006800  05  WRK-BUSCA-AREA-BYTES         PIC X(27).
006900
007000 01  WRK-SELECAO-AREA.
007100  05  WRK-SEL-MSISDN               PIC X(15).
007200  05  WRK-SEL-PAPEL                PIC X(01).
007300      88  WRK-SEL-PAPEL-ORIGEM               VALUE 'O'.
007400      88  WRK-SEL-PAPEL-DESTINO              VALUE 'D'.
007500  05  WRK-SEL-FILTRO-PERIODO       PIC X(01) VALUE 'N'.
007600  05  WRK-SEL-ANO-MES              PIC 9(06) VALUE ZEROS.
007700  05  WRK-SEL-TOTAL-SEG            PIC 9(09) COMP.
007800  05  WRK-SEL-QTD-ACHADAS          PIC 9(04) COMP.
007900  05  FILLER                       PIC X(01) VALUE SPACES.
008000
008100 01  WRK-SELECAO-AREA-R REDEFINES WRK-SELECAO-AREA.
008200  05  FILLER                       PIC X(17).
008300  05  WRK-SEL-BYTES-TOTAL          PIC X(09).
008400
008500*================================================================*
008600 PROCEDURE DIVISION.
008700*================================================================*
008800
008900*----------------------------------------------------------------*
009000*    PROCESSAMENTO PRINCIPAL
009100*----------------------------------------------------------------*
009200*> cobol-lint CL002 0000-processar
009300 0000-PROCESSAR                  SECTION.
009400*----------------------------------------------------------------*
009500
009600      PERFORM 0001-PEDIR-PARAMETROS
009700      CALL 'LER0003A'             USING COPY020A-TABELA
009800      PERFORM 0002-VALIDAR-ASSINANTE
009900      PERFORM 0003-SOMAR-ENTRANTES
010000      PERFORM 0004-SOMAR-SAINTES
010100      PERFORM 0005-GRAVAR-UDR
010200      PERFORM 9999-FINALIZAR
010300      .
010400*----------------------------------------------------------------*
010500*> cobol-lint CL002 0000-end
010600 0000-END.                       EXIT.
010700*----------------------------------------------------------------*
010800
010900*----------------------------------------------------------------*
011000*    PEDE O MSISDN NO CONSOLE (SEM FILTRO DE COMPETENCIA)
011100*----------------------------------------------------------------*
011200*> cobol-lint CL002 0001-pedir-parametros
011300 0001-PEDIR-PARAMETROS            SECTION.
011400*----------------------------------------------------------------*
011500
011600      DISPLAY 'UDR0002A - DIGITE O MSISDN DO ASSINANTE: '
011700      ACCEPT WRK-MSISDN-PEDIDO
011800      .
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0001-end
012100 0001-END.                       EXIT.
012200*----------------------------------------------------------------*
012300
012400*----------------------------------------------------------------*
012500*    VALIDA A EXISTENCIA DO ASSINANTE NO CADASTRO
012600*----------------------------------------------------------------*
012700*> cobol-lint CL002 0002-validar-assinante
012800 0002-VALIDAR-ASSINANTE           SECTION.
012900*----------------------------------------------------------------*
013000
013100      MOVE WRK-MSISDN-PEDIDO      TO WRK-MSISDN-BUSCADO
013200      CALL 'ASS0003A'             USING COPY020A-TABELA
013300                                        WRK-BUSCA-AREA
013400      IF NOT WRK-ASSINANTE-ACHOU
013500         PERFORM 9998-ERRO-ASSINANTE
013600      END-IF
013700      .
013800*----------------------------------------------------------------*
013900*> cobol-lint CL002 0002-end
014000 0002-END.                       EXIT.
014100*----------------------------------------------------------------*
014200
014300*----------------------------------------------------------------*
014400*    SOMA A DURACAO DE TODAS AS CHAMADAS ENTRANTES DO ASSINANTE
014500*----------------------------------------------------------------*
014600*> cobol-lint CL002 0003-somar-entrantes
014700 0003-SOMAR-ENTRANTES             SECTION.
014800*----------------------------------------------------------------*
014900
015000      MOVE WRK-MSISDN-PEDIDO      TO WRK-SEL-MSISDN
015100      MOVE 'D'                    TO WRK-SEL-PAPEL
015200      MOVE 'N'                    TO WRK-SEL-FILTRO-PERIODO
015300      CALL 'CHAM0002A'            USING WRK-SELECAO-AREA
015400
015500      MOVE WRK-MSISDN-PEDIDO      TO COPY022A-TAB-MSISDN (1)
015600      MOVE WRK-SEL-TOTAL-SEG      TO COPY022A-TAB-ENTR-SEG (1)
015700      .
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0003-end
016000 0003-END.                       EXIT.
016100*----------------------------------------------------------------*
016200
016300*----------------------------------------------------------------*
016400*    SOMA A DURACAO DE TODAS AS CHAMADAS SAINTES DO ASSINANTE
016500*----------------------------------------------------------------*
016600*> cobol-lint CL002 0004-somar-saintes
016700 0004-SOMAR-SAINTES               SECTION.
016800*----------------------------------------------------------------*
016900
017000      MOVE WRK-MSISDN-PEDIDO      TO WRK-SEL-MSISDN
017100      MOVE 'O'                    TO WRK-SEL-PAPEL
017200      MOVE 'N'                    TO WRK-SEL-FILTRO-PERIODO
017300      CALL 'CHAM0002A'            USING WRK-SELECAO-AREA
017400
017500      MOVE WRK-SEL-TOTAL-SEG      TO COPY022A-TAB-SAI-SEG (1)
017600      .
017700*----------------------------------------------------------------*
017800*> cobol-lint CL002 0004-end
017900 0004-END.                       EXIT.
018000*----------------------------------------------------------------*
018100
018200*----------------------------------------------------------------*
018300*    GRAVA O REGISTRO UNICO DE UDR NO ARQUIVO DE SAIDA
018400*----------------------------------------------------------------*
018500*> cobol-lint CL002 0005-gravar-udr
018600 0005-GRAVAR-UDR                  SECTION.
018700*----------------------------------------------------------------*
018800
018900      MOVE 1                      TO COPY022A-QTD-CONSUMO
019000      CALL 'GRAV0003A'            USING COPY022A-TABELA
019100      .
019200*----------------------------------------------------------------*
019300*> cobol-lint CL002 0005-end
019400 0005-END.                       EXIT.
019500*----------------------------------------------------------------*
019600
019700*----------------------------------------------------------------*
019800*    ABANDONA O JOB - ASSINANTE NAO CADASTRADO
019900*----------------------------------------------------------------*
020000*> cobol-lint CL002 9998-erro-assinante
020100 9998-ERRO-ASSINANTE              SECTION.
020200*----------------------------------------------------------------*
020300
020400      DISPLAY 'UDR0002A - ASSINANTE NAO CADASTRADO: '
020500              WRK-MSISDN-PEDIDO
020600      MOVE 16                     TO RETURN-CODE
020700      GOBACK
020800      .
020900*----------------------------------------------------------------*
021000*> cobol-lint CL002 9998-end
021100 9998-END.                       EXIT.
021200*----------------------------------------------------------------*
021300
021400*----------------------------------------------------------------*
021500*    FINALIZAR PROGRAMA
021600*----------------------------------------------------------------*
021700 9999-FINALIZAR                  SECTION.
021800*----------------------------------------------------------------*
021900
022000      GOBACK
022100      .
022200*----------------------------------------------------------------*
022300*> cobol-lint CL002 9999-end
022400 9999-END.                       EXIT.
022500*----------------------------------------------------------------*
