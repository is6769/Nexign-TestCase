000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DO ARQUIVO DE CHAMADAS (CDR)
000300* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000400* DATA.......: 02/04/1991
000500* TAMANHO....: 00069
000600*----------------------------------------------------------------*
000700* COPY021A-COD-CHAMADA    = NUMERO SEQUENCIAL GERADO P/ CHAMADA
000800* COPY021A-TIPO-CHAMADA   = '01' SAINTE  '02' ENTRANTE (VISAO DO
000900*                           ASSINANTE CHAMADOR)
001000* COPY021A-MSISDN-ORIGEM  = MSISDN DE QUEM ORIGINOU A CHAMADA
001100* COPY021A-MSISDN-DESTINO = MSISDN DE QUEM RECEBEU A CHAMADA
001200* COPY021A-DATA-INICIO    = DATA DE INICIO DA CHAMADA  (AAAAMMDD)
001300* COPY021A-HORA-INICIO    = HORA DE INICIO DA CHAMADA  (HHMMSS)
001400* COPY021A-DATA-FIM       = DATA DE TERMINO DA CHAMADA (AAAAMMDD)
001500* COPY021A-HORA-FIM       = HORA DE TERMINO DA CHAMADA (HHMMSS)
001600*----------------------------------------------------------------*
001700* NOTA: O CAMPO COPY021A-TAM-BOOK (69) E A SOMA EXATA DAS PICTURES
001800*       ACIMA. A ESPEC. DE CAMPOS DESTE BOOK E QUEM MANDA SOBRE O
001900*       TAMANHO FISICO DO REGISTRO - NAO EXISTE FILLER NESTE 01
002000*       PORQUE O LAYOUT E UM CONTRATO EXTERNO DE TAMANHO FIXO.
002100*================================================================*
002200 01  COPY021A-HEADER.
002300  05  COPY021A-COD-BOOK           PIC X(08) VALUE 'COPY021A'.
002400  05  COPY021A-TAM-BOOK           PIC 9(05) VALUE 00069.
002500  05  FILLER                      PIC X(04) VALUE SPACES.
002600
002700 01  COPY021A-REGISTRO.
002800  05  COPY021A-COD-CHAMADA        PIC 9(09).
002900  05  COPY021A-TIPO-CHAMADA       PIC X(02).
003000      88  COPY021A-SAINTE                  VALUE '01'.
003100      88  COPY021A-ENTRANTE                VALUE '02'.
003200  05  COPY021A-MSISDN-ORIGEM      PIC X(15).
003300  05  COPY021A-MSISDN-DESTINO     PIC X(15).
003400  05  COPY021A-DATA-INICIO        PIC 9(08).
003500  05  COPY021A-HORA-INICIO        PIC 9(06).
003600  05  COPY021A-DATA-FIM           PIC 9(08).
003700  05  COPY021A-HORA-FIM           PIC 9(06).
003800
003900 01  COPY021A-TABELA.
004000  05  COPY021A-QTD-CHAMADA        PIC 9(04) COMP VALUE ZEROS.
004100  05  FILLER                      PIC X(02) VALUE SPACES.
004200  05  COPY021A-CHAMADA OCCURS 2000 TIMES
004300                          INDEXED BY COPY021A-IDX.
004400   10 COPY021A-TAB-REG            PIC X(69).
004500   10 COPY021A-TAB-REG-R REDEFINES COPY021A-TAB-REG.
004600      15 COPY021A-TAB-COD         PIC 9(09).
004700      15 COPY021A-TAB-TIPO        PIC X(02).
004800      15 COPY021A-TAB-ORIGEM      PIC X(15).
004900      15 COPY021A-TAB-DESTINO     PIC X(15).
005000      15 COPY021A-TAB-DT-INI      PIC 9(08).
005100      15 COPY021A-TAB-HR-INI      PIC 9(06).
005200      15 COPY021A-TAB-DT-FIM      PIC 9(08).
005300      15 COPY021A-TAB-HR-FIM      PIC 9(06).
005400   10 COPY021A-TAB-SEG-INI        PIC 9(09) COMP.
005500*    COPY021A-TAB-SEG-INI E A CHAVE DE ORDENACAO DA TABELA: SE-
005600*    GUNDOS DECORRIDOS DESDE O INICIO DA JANELA DE GERACAO (NAO
005700*    E O INSTANTE ABSOLUTO DESDE A EPOCA DE DATA0002A, QUE NAO
005800*    CABE EM 9 DIGITOS) - SUFICIENTE PORQUE TODAS AS CHAMADAS DE
005900*    UMA MESMA RODADA PARTEM DA MESMA JANELA.
006000   10 FILLER                      PIC X(03) VALUE SPACES.
