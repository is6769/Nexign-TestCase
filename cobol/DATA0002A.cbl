000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 02/06/1992
000400* OBJETIVO...: CONVERTE DATA+HORA CIVIL EM SEGUNDOS ABSOLUTOS
000500* NOME.......: DATA0002A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    DATA0002A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  02/06/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 02/06/1992 AVK 0000   VERSAO INICIAL - CONTADOR DE DIA JULIANO  0000    
001800*                       PARA O FECHAMENTO MENSAL DE BILHETES DE   0000    
001900*                       TARIFACAO INTERURBANA.                    0000    
002000* 17/08/1993 AVK 0033   FORMULA DE ERA/ANO-DA-ERA AJUSTADA PARA   0033    
002100*                       COBRIR O SECULO CHEIO SEM TABELA DE ANOS  0033    
002200*                       BISSEXTOS EM WORKING-STORAGE.             0033    
002300* 22/09/1998 NIP Y2K01  CAMPO DE ANO DE ENTRADA JA ERA 4 DIGITOS  Y2K01   
002400*                       (COD001A) - CONFIRMADO SEM BUG DO ANO 2000Y2K01   
002500* 10/03/2001 DMR 0088   MODULO ESTENDIDO COM O COMPONENTE DE HORA 0088    
002600*                       (SEGUNDO-DO-DIA) PARA O PROJETO DE RECON- 0088    
002700*                       CILIACAO DE ROAMING GSM (GERACAO DE CDR). 0088    
002800* 05/05/2003 DMR 0090   RESULTADO PASSOU DE PIC 9(09) COMP PARA   0090    
002900*                       PIC 9(18) COMP - O TOTAL EM SEGUNDOS NAO  0090    
003000*                       CABIA MAIS EM PALAVRA DE 4 BYTES.         0090    
003100* 14/02/2010 SGT 0133   REVISAO DE COMENTARIOS, SEM MUDANCA DE    0133    
003200*                       ALGORITMO.                                0133    
003300* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003400*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
003500*----------------------------------------------------------------*
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500 01  WRK-DATA-DECOMP.
004600  05  WRK-ANO                     PIC 9(04).
004700  05  WRK-MES                     PIC 9(02).
004800  05  WRK-DIA                     PIC 9(02).
004900  05  FILLER                      PIC X(01) VALUE SPACES.
005000
005100 01  WRK-DATA-DECOMP-R REDEFINES WRK-DATA-DECOMP.
005200  05  WRK-DATA-8                  PIC 9(08).
005300
005400 01  WRK-HORA-DECOMP.
005500  05  WRK-HH                      PIC 9(02).
005600  05  WRK-MI                      PIC 9(02).
005700  05  WRK-SS                      PIC 9(02).
005800  05  FILLER                      PIC X(01) VALUE SPACES.
005900
006000 01  WRK-HORA-DECOMP-R REDEFINES WRK-HORA-DECOMP.
006100  05  WRK-HORA-6                  PIC 9(06).
006200
006300 01  WRK-ANO-AJUST                PIC 9(05) COMP.
006400 01  WRK-MES-AJUST                PIC 9(02) COMP.
006500 01  WRK-ERA                      PIC 9(05) COMP.
006600 01  WRK-ANO-DA-ERA                PIC 9(05) COMP.
006700 01  WRK-DIA-DO-ANO                PIC 9(05) COMP.
006800 01  WRK-DIA-DA-ERA                 PIC 9(09) COMP.
006900 01  WRK-DIA-ABS                  PIC 9(09) COMP.
007000 01  WRK-SEG-DO-DIA                PIC 9(05) COMP.
007100
007200 LINKAGE SECTION.
007300 01  LNK-CONVERTE-AREA.
007400  05  LNK-DATA                    PIC 9(08).
007500  05  LNK-HORA                    PIC 9(06).
007600  05  LNK-SEG-ABS                 PIC 9(18) COMP.
007700  05  FILLER                      PIC X(01) VALUE SPACES.
007800
007900 01  LNK-CONVERTE-AREA-R REDEFINES LNK-CONVERTE-AREA.
008000  05  FILLER                      PIC X(14).
008100  05  LNK-SEG-ABS-ALTA            PIC 9(09) COMP.
008200  05  LNK-SEG-ABS-BAIXA           PIC 9(09) COMP.
008300
008400*================================================================*
008500 PROCEDURE DIVISION USING LNK-CONVERTE-AREA.
008600*================================================================*
008700
008800*----------------------------------------------------------------*
008900*    PROCESSAMENTO PRINCIPAL
009000*----------------------------------------------------------------*
009100*> cobol-lint CL002 0000-processar
009200 0000-PROCESSAR                  SECTION.
009300*----------------------------------------------------------------*
009400
009500      PERFORM 0001-DECOMPOR-ENTRADA
009600      PERFORM 0002-CALC-DIA-ABSOLUTO
009700      PERFORM 0003-CALC-SEG-ABSOLUTO
009800      PERFORM 9999-FINALIZAR
009900      .
010000*----------------------------------------------------------------*
010100*> cobol-lint CL002 0000-end
010200 0000-END.                       EXIT.
010300*----------------------------------------------------------------*
010400
010500*----------------------------------------------------------------*
010600*    DECOMPOE OS CAMPOS DE ENTRADA
010700*----------------------------------------------------------------*
010800*> cobol-lint CL002 0001-decompor-entrada
010900 0001-DECOMPOR-ENTRADA            SECTION.
011000*----------------------------------------------------------------*
011100
011200      MOVE LNK-DATA              TO WRK-DATA-8
011300      MOVE LNK-HORA              TO WRK-HORA-6
011400      .
011500*----------------------------------------------------------------*
011600*> cobol-lint CL002 0001-end
011700 0001-END.                       EXIT.
011800*----------------------------------------------------------------*
011900
012000*----------------------------------------------------------------*
012100*    CALCULA O DIA ABSOLUTO (EPOCA 01/03/0000, CALENDARIO
012200*    GREGORIANO PROLEPTICO)
012300*----------------------------------------------------------------*
012400*> cobol-lint CL002 0002-calc-dia-absoluto
012500 0002-CALC-DIA-ABSOLUTO           SECTION.
012600*----------------------------------------------------------------*
012700
012800      IF WRK-MES                  > 2
012900         MOVE WRK-ANO             TO WRK-ANO-AJUST
013000         COMPUTE WRK-MES-AJUST = WRK-MES - 3
013100      ELSE
013200         COMPUTE WRK-ANO-AJUST = WRK-ANO - 1
013300         COMPUTE WRK-MES-AJUST = WRK-MES + 9
013400      END-IF
013500
013600      DIVIDE  WRK-ANO-AJUST      BY 400
013700              GIVING  WRK-ERA
013800      COMPUTE WRK-ANO-DA-ERA = WRK-ANO-AJUST - (WRK-ERA * 400)
013900
014000      COMPUTE WRK-DIA-DO-ANO = ((153 * WRK-MES-AJUST) + 2) / 5
014100                                + WRK-DIA - 1
014200
014300      COMPUTE WRK-DIA-DA-ERA =
014400                (WRK-ANO-DA-ERA * 365)
014500              + (WRK-ANO-DA-ERA / 4)
014600              - (WRK-ANO-DA-ERA / 100)
014700              + WRK-DIA-DO-ANO
014800
014900      COMPUTE WRK-DIA-ABS = (WRK-ERA * 146097) + WRK-DIA-DA-ERA
015000      .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0002-end
015300 0002-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    CALCULA O TOTAL DE SEGUNDOS ABSOLUTOS
015800*----------------------------------------------------------------*
015900*> cobol-lint CL002 0003-calc-seg-absoluto
016000 0003-CALC-SEG-ABSOLUTO           SECTION.
016100*----------------------------------------------------------------*
016200
016300      COMPUTE WRK-SEG-DO-DIA = (WRK-HH * 3600)
016400                              + (WRK-MI * 60)
016500                              +  WRK-SS
016600
016700      COMPUTE LNK-SEG-ABS = (WRK-DIA-ABS * 86400) + WRK-SEG-DO-DIA
016800      .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0003-end
017100 0003-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    FINALIZAR PROGRAMA
017600*----------------------------------------------------------------*
017700 9999-FINALIZAR                  SECTION.
017800*----------------------------------------------------------------*
017900
018000      GOBACK
018100      .
018200*----------------------------------------------------------------*
018300*> cobol-lint CL002 9999-end
018400 9999-END.                       EXIT.
018500*----------------------------------------------------------------*
