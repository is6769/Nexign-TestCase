000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 14/06/1994
000400* OBJETIVO...: GERAR MASSA SINTETICA DE CHAMADAS (CDR) DE ROAMING
000500* NOME.......: GERA0001A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    GERA0001A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  14/06/1994.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 14/06/1994 AVK 0000   VERSAO INICIAL - SIMULADOR DE TRAFEGO DE  0000    
001800*                       CHAMADAS INTERURBANAS, USADO PARA TESTE   0000    
001900*                       DE CARGA DO SISTEMA DE TARIFACAO. GERA DE 0000    
002000*                       1000 A 2000 CHAMADAS SINTETICAS NUM INTER-0000    
002100*                       VALO DE 365 DIAS, COM O GERADOR CONGRUEN- 0000    
002200*                       CIAL DE RAND0001A.                        0000    
002300* 30/09/1998 NIP Y2K01  CONFIRMADO SEM IMPACTO DO BUG DO ANO 2000;Y2K01   
002400*                       MODULO JA ESTAVA DESATIVADO DESDE A ENTRA-Y2K01   
002500*                       DA EM PRODUCAO DO NOVO TARIFADOR.         Y2K01   
002600* 06/04/2001 DMR 0088   REATIVADO E REESCRITO PARA O PROJETO DE   0088    
002700*                       RECONCILIACAO DE ROAMING GSM. CARREGA O   0088    
002800*                       CADASTRO DE ASSINANTES, SORTEIA DE 1000 A 0088    
002900*                       2000 CHAMADAS NA JANELA DOS ULTIMOS 365   0088    
003000*                       DIAS, ORDENA E GRAVA O ARQUIVO DE CDR.    0088    
003100*                       REAPROVEITA O GERADOR CONGRUENCIAL DE     0088    
003200*                       RAND0001A (ORIGINALMENTE DO SIMULADOR DE  0088    
003300*                       TRAFEGO INTERURBANO, AGORA REATIVADO).    0088    
003400* 14/09/2001 DMR 0089   SORTEIO DO PAR ORIGEM/DESTINO PASSOU A    0089    
003500*                       REPETIR O SORTEIO DO DESTINO QUANDO SAIA  0089    
003600*                       IGUAL A ORIGEM (ASSINANTE NAO LIGA PARA   0089    
003700*                       SI MESMO).                                0089    
003800* 02/02/2005 SGT 0095   LIMITE MAXIMO DE ASSINANTES E DE CHAMADAS 0095    
003900*                       EM MEMORIA REVISADO JUNTO COM OS BOOKS    0095    
004000*                       COPY020A/COPY021A (500 / 2000 LINHAS).    0095    
004100* 17/10/2011 SGT 0141   MENSAGENS DE DISPLAY DE INICIO/FIM DO LOTE0141    
004200*                       ACRESCENTADAS A PEDIDO DA OPERACAO (CON-  0141    
004300*                       FERENCIA DO JOB NO CONSOLE).              0141    
004400* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471
004500*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471
004600* 10/08/2026 NIP RC4502 DOCUMENTADO NO 0002-DEFINIR-JANELA QUE O  RC4502
004700*                       "AGORA" E O RELOGIO DO SERVIDOR DE LOTE,  RC4502
004800*                       MANTIDO EM EUROPE/MOSCOW PELO RUNBOOK DE  RC4502
004900*                       OPERACAO (NENHUMA CONVERSAO DE FUSO E     RC4502
005000*                       FEITA EM CODIGO). VIDE TAMBEM NOTA ABAIXO RC4502
005100*                       SOBRE A JANELA FIXA DE 365 DIAS.          RC4502
005200*----------------------------------------------------------------*
005300* NOTA: WRK-JANELA-DIAS E FIXO EM 365; EM ANOS EM QUE O INTERVALO
005400* "HOJE - 1 ANO" ATRAVESSA 29/02, A JANELA FICA UM DIA MAIS CURTA
005500* DO QUE O ANO CIVIL CORRIDO. DESVIO ACEITO E DOCUMENTADO, NAO
005700*----------------------------------------------------------------*
005800*================================================================*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700 COPY COD001A.
006800 COPY COPY020A.
006900 COPY COPY021A.
007000
007100 01  WRK-JANELA-FIM-ABS            PIC 9(18) COMP VALUE ZEROS.
007200 01  WRK-JANELA-FIM-ABS-R REDEFINES WRK-JANELA-FIM-ABS.
007300  05  WRK-JFA-ALTA                 PIC 9(09) COMP.
007400  05  WRK-JFA-BAIXA                PIC 9(09) COMP.
007500
007600 01  WRK-JANELA-DIAS                PIC 9(09) COMP VALUE 365.
007700 01  WRK-JANELA-SPAN-SEG           PIC 9(09) COMP VALUE ZEROS.
007800
007900 01  WRK-QTD-CHAMADAS-GERAR        PIC 9(09) COMP VALUE ZEROS.
008000 01  WRK-IDX-GERACAO               PIC 9(04) COMP VALUE ZEROS.
008100
008200 01  WRK-IDX-ORIGEM                PIC 9(09) COMP VALUE ZEROS.
008300 01  WRK-IDX-DESTINO               PIC 9(09) COMP VALUE ZEROS.
008400 01  WRK-TIPO-SORTEADO             PIC 9(09) COMP VALUE ZEROS.
008500
008600 01  WRK-DURACAO-SEG               PIC 9(09) COMP VALUE ZEROS.
008700 01  WRK-OFFSET-INICIO             PIC 9(09) COMP VALUE ZEROS.
008800
008900 01  WRK-INICIO-ABS                PIC 9(18) COMP VALUE ZEROS.
009000 01  WRK-FIM-ABS                   PIC 9(18) COMP VALUE ZEROS.
009100 01  WRK-FIM-ABS-R REDEFINES WRK-FIM-ABS.
009200  05  WRK-FA-ALTA                  PIC 9(09) COMP.
009300  05  WRK-FA-BAIXA                 PIC 9(09) COMP.
009400
009500 01  WRK-CONVERTE-AREA.
009600  05  WRK-CNV-SEG-ABS              PIC 9(18) COMP.
009700  05  WRK-CNV-DATA                 PIC 9(08).
009800  05  WRK-CNV-HORA                 PIC 9(06).
009900  05  FILLER                       PIC X(01) VALUE SPACES.
010000
010100 01  WRK-RANDOM-AREA.
010200  05  WRK-RND-LIMITE               PIC 9(09) COMP.
010300  05  WRK-RND-RESULTADO            PIC 9(09) COMP.
010400  05  FILLER                       PIC X(01) VALUE SPACES.
010500
010600 01  WRK-RANDOM-AREA-R REDEFINES WRK-RANDOM-AREA.
010700  05  FILLER                       PIC X(04).
010800  05  WRK-RND-RESULTADO-BYTES      PIC X(04).
010900
011000*================================================================*
011100 PROCEDURE DIVISION.
011200*================================================================*
011300
011400*----------------------------------------------------------------*
011500*    PROCESSAMENTO PRINCIPAL
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0000-processar
011800 0000-PROCESSAR                  SECTION.
011900*----------------------------------------------------------------*
012000
012100      DISPLAY 'GERA0001A - INICIO DA GERACAO DE CDR DE ROAMING'
012200      PERFORM 0001-CARREGAR-ASSINANTES
012300      PERFORM 0002-DEFINIR-JANELA
012400      PERFORM 0003-SORTEAR-QUANTIDADE
012500      PERFORM 0004-GERAR-CHAMADA THRU 0004-END
012600              VARYING WRK-IDX-GERACAO FROM 1 BY 1
012700              UNTIL   WRK-IDX-GERACAO > WRK-QTD-CHAMADAS-GERAR
012800      CALL 'SORT003A'            USING COPY021A-TABELA
012900      CALL 'GRAV0002A'           USING COPY021A-TABELA
013000      DISPLAY 'GERA0001A - FIM DA GERACAO DE CDR DE ROAMING'
013100      PERFORM 9999-FINALIZAR
013200      .
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0000-end
013500 0000-END.                       EXIT.
013600*----------------------------------------------------------------*
013700
013800*----------------------------------------------------------------*
013900*    CARREGA O CADASTRO DE ASSINANTES EM MEMORIA
014000*----------------------------------------------------------------*
014100*> cobol-lint CL002 0001-carregar-assinantes
014200 0001-CARREGAR-ASSINANTES         SECTION.
014300*----------------------------------------------------------------*
014400
014500      MOVE ZEROS                  TO COPY021A-QTD-CHAMADA
014600      CALL 'LER0003A'             USING COPY020A-TABELA
014700      .
014800*----------------------------------------------------------------*
014900*> cobol-lint CL002 0001-end
015000 0001-END.                       EXIT.
015100*----------------------------------------------------------------*
015200
015300*----------------------------------------------------------------*
015400*    DEFINE A JANELA DE GERACAO: FIM = AGORA, INICIO = FIM - 1 ANO
015500*    "AGORA" E O RELOGIO DO SERVIDOR DE LOTE ONDE ESTE JOB RODA;
015600*    PELO RUNBOOK DE OPERACAO O SERVIDOR DESTE JOB E MANTIDO NO
015700*    FUSO EUROPE/MOSCOW (HORARIO CIVIL DE MOSCOU), POR ISSO O
015800*    INSTANTE DEVOLVIDO POR PROGDATA JA SAI NESSE FUSO - O
015900*    PROGRAMA NAO FAZ NENHUMA CONVERSAO DE FUSO HORARIO.
016000*----------------------------------------------------------------*
016100*> cobol-lint CL002 0002-definir-janela
016200 0002-DEFINIR-JANELA              SECTION.
016300*----------------------------------------------------------------*
016400
016500      CALL 'PROGDATA'             USING COD001A-REGISTRO
016600      MOVE COD001A-SEG-ABS        TO WRK-JANELA-FIM-ABS
016700      COMPUTE WRK-JANELA-SPAN-SEG = WRK-JANELA-DIAS * 86400
016800      .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0002-end
017100 0002-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    SORTEIA O TOTAL DE CHAMADAS A GERAR, ENTRE 1000 E 2000
017600*----------------------------------------------------------------*
017700*> cobol-lint CL002 0003-sortear-quantidade
017800 0003-SORTEAR-QUANTIDADE          SECTION.
017900*----------------------------------------------------------------*
018000
018100      MOVE 1001                   TO WRK-RND-LIMITE
018200      CALL 'RAND0001A'            USING WRK-RANDOM-AREA
018300      COMPUTE WRK-QTD-CHAMADAS-GERAR = WRK-RND-RESULTADO + 1000
018400      DISPLAY 'GERA0001A - CHAMADAS A GERAR: '
018500              WRK-QTD-CHAMADAS-GERAR
018600      .
018700*----------------------------------------------------------------*
018800*> cobol-lint CL002 0003-end
018900 0003-END.                       EXIT.
019000*----------------------------------------------------------------*
019100
019200*----------------------------------------------------------------*
019300*    GERA UMA CHAMADA E A ACRESCENTA NA TABELA DE CDR
019400*----------------------------------------------------------------*
019500*> cobol-lint CL002 0004-gerar-chamada
019600 0004-GERAR-CHAMADA               SECTION.
019700*----------------------------------------------------------------*
019800
019900      PERFORM 0005-SORTEAR-TIPO
020000      PERFORM 0006-SORTEAR-PARTICIPANTES
020100      PERFORM 0007-SORTEAR-DURACAO
020200      PERFORM 0008-SORTEAR-INICIO
020300      PERFORM 0009-MONTAR-REGISTRO
020400      .
020500*----------------------------------------------------------------*
020600*> cobol-lint CL002 0004-end
020700 0004-END.                       EXIT.
020800*----------------------------------------------------------------*
020900
021000*----------------------------------------------------------------*
021100*    SORTEIA O TIPO DA CHAMADA (01-SAINTE / 02-ENTRANTE)
021200*----------------------------------------------------------------*
021300*> cobol-lint CL002 0005-sortear-tipo
021400 0005-SORTEAR-TIPO                SECTION.
021500*----------------------------------------------------------------*
021600
021700      MOVE 2                      TO WRK-RND-LIMITE
021800      CALL 'RAND0001A'            USING WRK-RANDOM-AREA
021900      MOVE WRK-RND-RESULTADO      TO WRK-TIPO-SORTEADO
022000      .
022100*----------------------------------------------------------------*
022200*> cobol-lint CL002 0005-end
022300 0005-END.                       EXIT.
022400*----------------------------------------------------------------*
022500
022600*----------------------------------------------------------------*
022700*    SORTEIA ORIGEM E DESTINO, GARANTINDO QUE SEJAM DIFERENTES
022800*----------------------------------------------------------------*
022900*> cobol-lint CL002 0006-sortear-participantes
023000 0006-SORTEAR-PARTICIPANTES       SECTION.
023100*----------------------------------------------------------------*
023200
023300      MOVE COPY020A-QTD-ASSINANTE TO WRK-RND-LIMITE
023400      CALL 'RAND0001A'            USING WRK-RANDOM-AREA
023500      COMPUTE WRK-IDX-ORIGEM = WRK-RND-RESULTADO + 1
023600
023700      MOVE ZEROS                  TO WRK-IDX-DESTINO
023800      PERFORM 0006A-SORTEAR-UM-DESTINO THRU 0006A-END
023900              UNTIL WRK-IDX-DESTINO NOT EQUAL WRK-IDX-ORIGEM
024000                 AND WRK-IDX-DESTINO NOT EQUAL ZEROS
024100      .
024200*----------------------------------------------------------------*
024300*> cobol-lint CL002 0006-end
024400 0006-END.                       EXIT.
024500*----------------------------------------------------------------*
024600
024700*----------------------------------------------------------------*
024800*    SORTEIA UM CANDIDATO A DESTINO (REPETIDO ATE DIFERIR)
024900*----------------------------------------------------------------*
025000*> cobol-lint CL002 0006a-sortear-um-destino
025100 0006A-SORTEAR-UM-DESTINO         SECTION.
025200*----------------------------------------------------------------*
025300
025400      MOVE COPY020A-QTD-ASSINANTE TO WRK-RND-LIMITE
025500      CALL 'RAND0001A'            USING WRK-RANDOM-AREA
025600      COMPUTE WRK-IDX-DESTINO = WRK-RND-RESULTADO + 1
025700      .
025800*----------------------------------------------------------------*
025900*> cobol-lint CL002 0006a-end
026000 0006A-END.                      EXIT.
026100*----------------------------------------------------------------*
026200
026300*----------------------------------------------------------------*
026400*    SORTEIA A DURACAO DA CHAMADA, DE 1 SEGUNDO A 5 HORAS
026500*----------------------------------------------------------------*
026600*> cobol-lint CL002 0007-sortear-duracao
026700 0007-SORTEAR-DURACAO             SECTION.
026800*----------------------------------------------------------------*
026900
027000      MOVE 17999                  TO WRK-RND-LIMITE
027100      CALL 'RAND0001A'            USING WRK-RANDOM-AREA
027200      COMPUTE WRK-DURACAO-SEG = WRK-RND-RESULTADO + 1
027300      .
027400*----------------------------------------------------------------*
027500*> cobol-lint CL002 0007-end
027600 0007-END.                       EXIT.
027700*----------------------------------------------------------------*
027800
027900*----------------------------------------------------------------*
028000*    SORTEIA O INSTANTE DE INICIO DENTRO DA JANELA DISPONIVEL
028100*----------------------------------------------------------------*
028200*> cobol-lint CL002 0008-sortear-inicio
028300 0008-SORTEAR-INICIO              SECTION.
028400*----------------------------------------------------------------*
028500
028600      COMPUTE WRK-RND-LIMITE = WRK-JANELA-SPAN-SEG
028700                              - WRK-DURACAO-SEG
028800      CALL 'RAND0001A'            USING WRK-RANDOM-AREA
028900      MOVE WRK-RND-RESULTADO      TO WRK-OFFSET-INICIO
029000
029100      COMPUTE WRK-INICIO-ABS = WRK-JANELA-FIM-ABS
029200                              - WRK-JANELA-SPAN-SEG
029300                              + WRK-OFFSET-INICIO
029400      COMPUTE WRK-FIM-ABS    = WRK-INICIO-ABS + WRK-DURACAO-SEG
029500      .
029600*----------------------------------------------------------------*
029700*> cobol-lint CL002 0008-end
029800 0008-END.                       EXIT.
029900*----------------------------------------------------------------*
030000
030100*----------------------------------------------------------------*
030200*    CONVERTE AS DATAS, MONTA E GUARDA O REGISTRO DE CDR
030300*----------------------------------------------------------------*
030400*> cobol-lint CL002 0009-montar-registro
030500 0009-MONTAR-REGISTRO             SECTION.
030600*----------------------------------------------------------------*
030700
030800      ADD 1                       TO COPY021A-QTD-CHAMADA
030900
031000      MOVE WRK-INICIO-ABS         TO WRK-CNV-SEG-ABS
031100      CALL 'DATA0003A'            USING WRK-CONVERTE-AREA
031200      MOVE WRK-CNV-DATA
031300           TO COPY021A-TAB-DT-INI (COPY021A-QTD-CHAMADA)
031400      MOVE WRK-CNV-HORA
031500           TO COPY021A-TAB-HR-INI (COPY021A-QTD-CHAMADA)
031600
031700      MOVE WRK-FIM-ABS            TO WRK-CNV-SEG-ABS
031800      CALL 'DATA0003A'            USING WRK-CONVERTE-AREA
031900      MOVE WRK-CNV-DATA
032000           TO COPY021A-TAB-DT-FIM (COPY021A-QTD-CHAMADA)
032100      MOVE WRK-CNV-HORA
032200           TO COPY021A-TAB-HR-FIM (COPY021A-QTD-CHAMADA)
032300
032400      MOVE COPY021A-QTD-CHAMADA
032500           TO COPY021A-TAB-COD (COPY021A-QTD-CHAMADA)
032600
032700      IF WRK-TIPO-SORTEADO        EQUAL ZEROS
032800         MOVE '01'                TO COPY021A-TAB-TIPO
032900                                     (COPY021A-QTD-CHAMADA)
033000      ELSE
033100         MOVE '02'                TO COPY021A-TAB-TIPO
033200                                     (COPY021A-QTD-CHAMADA)
033300      END-IF
033400
033500      MOVE COPY020A-TAB-MSISDN (WRK-IDX-ORIGEM)
033600           TO COPY021A-TAB-ORIGEM (COPY021A-QTD-CHAMADA)
033700      MOVE COPY020A-TAB-MSISDN (WRK-IDX-DESTINO)
033800           TO COPY021A-TAB-DESTINO (COPY021A-QTD-CHAMADA)
033900
034000      MOVE WRK-OFFSET-INICIO
034100           TO COPY021A-TAB-SEG-INI (COPY021A-QTD-CHAMADA)
034200      .
034300*----------------------------------------------------------------*
034400*> cobol-lint CL002 0009-end
034500 0009-END.                       EXIT.
034600*----------------------------------------------------------------*
034700
034800*----------------------------------------------------------------*
034900*    FINALIZAR PROGRAMA
035000*----------------------------------------------------------------*
035100 9999-FINALIZAR                  SECTION.
035200*----------------------------------------------------------------*
035300
035400      GOBACK
035500      .
035600*----------------------------------------------------------------*
035700*> cobol-lint CL002 9999-end
035800 9999-END.                       EXIT.
035900*----------------------------------------------------------------*
