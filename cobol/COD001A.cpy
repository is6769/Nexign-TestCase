000100*================================================================*
000200* DESCRICAO..: BOOK DE AREA DE TRABALHO DATA / HORA DO SISTEMA
000300* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000400* DATA.......: 14/03/1991
000500*----------------------------------------------------------------*
000600* COD001A-DATA-ANO/MES/DIA = DATA CIVIL CORRENTE (HORARIO LOCAL DO
000700*                            SERVIDOR DE LOTE - VIDE NOTA)
000800* COD001A-HORA/MIN/SEG     = HORA CIVIL CORRENTE
000900* COD001A-DIA-ABS          = NUMERO ABSOLUTO DO DIA (DESDE UMA
001000*                            EPOCA FIXA) - USADO PELA ARITMETICA
001100*                            DE DATAS EM DATA0002A / DATA0003A
001200* COD001A-SEG-ABS          = SEGUNDOS ABSOLUTOS (DATA+HORA CIVIL
001300*                            CONVERTIDOS POR DATA0002A)
001400*----------------------------------------------------------------*
001500* NOTA: ESTE BOOK ERA USADO SO PARA TIMBRAR RELATORIOS DE TARIFA-
001600*       CAO DOMESTICA. A PARTIR DE 1999 (VIDE LOG DE PROGDATA) OS
001700*       CAMPOS DE DIA ABSOLUTO / SEGUNDO ABSOLUTO FORAM ACRESCEN-
001800*       TADOS PARA SUPORTAR A JANELA DE GERACAO DE CDR DE ROAMING,
001900*       QUE PRECISA SOMAR E SUBTRAIR INTERVALOS DE TEMPO.
002000*================================================================*
002100 01  COD001A-REGISTRO.
002200  05  COD001A-DATA.
002300   10 COD001A-DATA-ANO            PIC 9(004).
002400   10 COD001A-DATA-MES            PIC 9(002).
002500   10 COD001A-DATA-DIA            PIC 9(002).
002600  05  COD001A-TIME.
002700   10 COD001A-HORA                PIC 9(002).
002800   10 COD001A-MINUTO              PIC 9(002).
002900   10 COD001A-SEGUNDO             PIC 9(002).
003000  05  COD001A-DIA-ABS             PIC 9(009) COMP.
003100  05  COD001A-SEG-ABS             PIC 9(018) COMP.
003200  05  FILLER                      PIC X(004) VALUE SPACES.
