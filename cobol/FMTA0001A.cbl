000100******************************************************************
000200* PROGRAMADOR: N.I. PETROVA - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 11/01/1993
000400* OBJETIVO...: DECOMPOE UM TOTAL DE SEGUNDOS EM HH:MM:SS
000500* NOME.......: FMTA0001A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    FMTA0001A.
000900 AUTHOR.        N.I. PETROVA.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  11/01/1993.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 11/01/1993 NIP 0000   VERSAO INICIAL - TOTALIZADOR DE MINUTAGEM 0000    
001800*                       DO RELATORIO MENSAL DE TRONCO INTERURBANO.0000    
001900* 19/09/1998 NIP Y2K01  REVISADO - SEM CAMPO DE ANO NESTE MODULO, Y2K01   
002000*                       SEM IMPACTO DO BUG DO ANO 2000.           Y2K01   
002100* 12/03/2001 DMR 0088   CAMPO DE HORAS DEIXOU DE SER LIMITADO A 990088    
002200*                       NO CALCULO INTERNO; SO O PIC 9(02) DE     0088    
002300*                       SAIDA CONTINUA TRUNCANDO (VER NOTA ABAIXO)0088    
002400*                       - NECESSARIO PARA OS ACUMULADOS ANUAIS DO 0088    
002500*                       PROJETO DE UDR DE ROAMING GSM.            0088    
002600* 30/08/2008 SGT 0119   COMENTARIO DA TRUNCAGEM REFORCADO A PEDIDO0119    
002700*                       DA AUDITORIA DE FATURAMENTO.              0119    
002800* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471
002900*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471
003000* 10/08/2026 NIP RC4502 CORRIGIDO 0003-CALC-HORAS: A REDEFINES    RC4502
003100*                       WRK-HORAS-INT-R FATIAVA O CAMPO BINARIO   RC4502
003200*                       WRK-HORAS-INT EM BYTES CRUS (NAO E MOD 100RC4502
003300*                       PARA CAMPO COMP) E AINDA ESTOURAVA A AREA RC4502
003400*                       HOSPEDEIRA (4 BYTES DE 9(07) COMP + 1 DE  RC4502
003500*                       9(02) COMP = 5, REDEFININDO UM CAMPO DE 4)RC4502
003600*                       - DAVA HORA ERRADA ACIMA DE 99 HORAS. A   RC4502
003700*                       REDEFINES E O CAMPO WRK-HORAS-BAIXA FORAM RC4502
003800*                       ELIMINADOS; A TRUNCAGEM EM 99 PASSA A SER RC4502
003900*                       A DO MOVE NUMERICO DIRETO (VIDE NOTA).    RC4502
004000*----------------------------------------------------------------*
004100* NOTA IMPORTANTE: O CAMPO DE SAIDA LNK-TOTAL-HH E PIC 9(02). O
004200* MOVE NUMERICO DE WRK-HORAS-INT (9(09) COMP) PARA LNK-TOTAL-HH
004300* TRUNCA OS DIGITOS DE ORDEM ALTA, EQUIVALENDO A VALOR MOD 100 -
004400* TRUNCA ACIMA DE 99 HORAS (ACUMULADO DE MAIS DE ~4 DIAS CORRIDOS
004500* DE CHAMADA NO MES). PARA OS TOTAIS MENSAIS/ANUAIS POR ASSINANTE
004600* PREVISTOS NESTE PROJETO ISTO NAO E ESPERADO NA PRATICA - DESVIO
004700* ACEITO E DOCUMENTADO.
004800*----------------------------------------------------------------*
004900*================================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800 01  WRK-TOTAL-SEG                PIC 9(09) COMP.
005900 01  WRK-TOTAL-SEG-R REDEFINES WRK-TOTAL-SEG.
006000  05  WRK-TOTAL-SEG-BYTES         PIC X(04).
006100
006200 01  WRK-RESTO-MIN                PIC 9(09) COMP.
006300 01  WRK-RESTO-MIN-R REDEFINES WRK-RESTO-MIN.
006400  05  WRK-RESTO-MIN-BYTES         PIC X(04).
006500 01  WRK-HORAS-INT                PIC 9(09) COMP.
006600
006700 LINKAGE SECTION.
006800 01  LNK-FORMATA-AREA.
006900  05  LNK-TOTAL-SEGUNDOS          PIC 9(09) COMP.
007000  05  LNK-TOTAL-HH                PIC 9(02).
007100  05  LNK-TOTAL-MM                PIC 9(02).
007200  05  LNK-TOTAL-SS                PIC 9(02).
007300  05  FILLER                      PIC X(01) VALUE SPACES.
007400
007500 01  LNK-FORMATA-AREA-R REDEFINES LNK-FORMATA-AREA.
007600  05  FILLER                      PIC X(04).
007700  05  LNK-HHMMSS                  PIC 9(06).
007800
007900*================================================================*
008000 PROCEDURE DIVISION USING LNK-FORMATA-AREA.
008100*================================================================*
008200
008300*----------------------------------------------------------------*
008400*    PROCESSAMENTO PRINCIPAL
008500*----------------------------------------------------------------*
008600*> cobol-lint CL002 0000-processar
008700 0000-PROCESSAR                  SECTION.
008800*----------------------------------------------------------------*
008900
009000      MOVE LNK-TOTAL-SEGUNDOS    TO WRK-TOTAL-SEG
009100      PERFORM 0001-CALC-SEGUNDOS
009200      PERFORM 0002-CALC-MINUTOS
009300      PERFORM 0003-CALC-HORAS
009400      PERFORM 9999-FINALIZAR
009500      .
009600*----------------------------------------------------------------*
009700*> cobol-lint CL002 0000-end
009800 0000-END.                       EXIT.
009900*----------------------------------------------------------------*
010000
010100*----------------------------------------------------------------*
010200*    SEGUNDOS = TOTAL MOD 60
010300*----------------------------------------------------------------*
010400*> cobol-lint CL002 0001-calc-segundos
010500 0001-CALC-SEGUNDOS               SECTION.
010600*----------------------------------------------------------------*
010700
010800      DIVIDE  WRK-TOTAL-SEG      BY 60
010900              GIVING  WRK-RESTO-MIN
011000              REMAINDER LNK-TOTAL-SS
011100      .
011200*----------------------------------------------------------------*
011300*> cobol-lint CL002 0001-end
011400 0001-END.                       EXIT.
011500*----------------------------------------------------------------*
011600
011700*----------------------------------------------------------------*
011800*    MINUTOS = (TOTAL / 60) MOD 60
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0002-calc-minutos
012100 0002-CALC-MINUTOS                SECTION.
012200*----------------------------------------------------------------*
012300
012400      DIVIDE  WRK-RESTO-MIN      BY 60
012500              GIVING  WRK-HORAS-INT
012600              REMAINDER LNK-TOTAL-MM
012700      .
012800*----------------------------------------------------------------*
012900*> cobol-lint CL002 0002-end
013000 0002-END.                       EXIT.
013100*----------------------------------------------------------------*
013200
013300*----------------------------------------------------------------*
013400*    HORAS = TOTAL / 3600 (NAO CICLADO - VIDE NOTA DO BANNER)
013500*----------------------------------------------------------------*
013600*> cobol-lint CL002 0003-calc-horas
013700 0003-CALC-HORAS                  SECTION.
013800*----------------------------------------------------------------*
013900
014000      MOVE WRK-HORAS-INT         TO LNK-TOTAL-HH
014100      .
014200*----------------------------------------------------------------*
014300*> cobol-lint CL002 0003-end
014400 0003-END.                       EXIT.
014500*----------------------------------------------------------------*
014600
014700*----------------------------------------------------------------*
014800*    FINALIZAR PROGRAMA
014900*----------------------------------------------------------------*
015000 9999-FINALIZAR                  SECTION.
015100*----------------------------------------------------------------*
015200
015300      GOBACK
015400      .
015500*----------------------------------------------------------------*
015600*> cobol-lint CL002 9999-end
015700 9999-END.                       EXIT.
015800*----------------------------------------------------------------*
