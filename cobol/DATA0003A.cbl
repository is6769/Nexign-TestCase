000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 02/06/1992
000400* OBJETIVO...: CONVERTE SEGUNDOS ABSOLUTOS EM DATA+HORA CIVIL
000500* NOME.......: DATA0003A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    DATA0003A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  02/06/1992.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 02/06/1992 AVK 0000   VERSAO INICIAL - PAR DE DATA0002A, USADO  0000    
001800*                       PARA REIMPRIMIR A DATA DE UM BILHETE DE   0000    
001900*                       TARIFACAO A PARTIR DO DIA JULIANO GRAVADO.0000    
002000* 17/08/1993 AVK 0033   FORMULA INVERSA AJUSTADA JUNTO COM        0033    
002100*                       DATA0002A (MESMA ENTREGA).                0033    
002200* 22/09/1998 NIP Y2K01  CAMPO DE ANO DE SAIDA JA ERA 4 DIGITOS -  Y2K01   
002300*                       CONFIRMADO SEM BUG DO ANO 2000.           Y2K01   
002400* 10/03/2001 DMR 0088   MODULO ESTENDIDO COM O COMPONENTE DE HORA 0088    
002500*                       PARA O PROJETO DE RECONCILIACAO DE ROAMING0088    
002600*                       GSM (CALCULO DO TERMINO DA CHAMADA A PAR- 0088    
002700*                       TIR DO INICIO + DURACAO).                 0088    
002800* 05/05/2003 DMR 0090   ENTRADA PASSOU DE PIC 9(09) COMP PARA     0090    
002900*                       PIC 9(18) COMP, EM LINHA COM DATA0002A.   0090    
003000* 14/02/2010 SGT 0133   REVISAO DE COMENTARIOS, SEM MUDANCA DE    0133    
003100*                       ALGORITMO.                                0133    
003200* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003300*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
003400*----------------------------------------------------------------*
003500*================================================================*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 01  WRK-DIA-ABS                  PIC 9(09) COMP.
004500 01  WRK-SEG-DO-DIA                PIC 9(05) COMP.
004600
004700 01  WRK-HORA-DECOMP.
004800  05  WRK-HH                      PIC 9(02).
004900  05  WRK-MI                      PIC 9(02).
005000  05  WRK-SS                      PIC 9(02).
005100  05  FILLER                      PIC X(01) VALUE SPACES.
005200
005300 01  WRK-HORA-DECOMP-R REDEFINES WRK-HORA-DECOMP.
005400  05  WRK-HORA-6                  PIC 9(06).
005500
005600 01  WRK-Z                        PIC 9(09) COMP.
005700 01  WRK-ERA                      PIC 9(05) COMP.
005800 01  WRK-DIA-DA-ERA                PIC 9(09) COMP.
005900 01  WRK-ANO-DA-ERA                PIC 9(05) COMP.
006000 01  WRK-ANO-AJUST                PIC 9(05) COMP.
006100 01  WRK-DIA-DO-ANO                PIC 9(05) COMP.
006200 01  WRK-MES-PRIMO                PIC 9(02) COMP.
006300
006400 01  WRK-DATA-DECOMP.
006500  05  WRK-ANO                     PIC 9(04).
006600  05  WRK-MES                     PIC 9(02).
006700  05  WRK-DIA                     PIC 9(02).
006800  05  FILLER                      PIC X(01) VALUE SPACES.
006900
007000 01  WRK-DATA-DECOMP-R REDEFINES WRK-DATA-DECOMP.
007100  05  WRK-DATA-8                  PIC 9(08).
007200
007300 LINKAGE SECTION.
007400 01  LNK-CONVERTE-AREA.
007500  05  LNK-SEG-ABS                 PIC 9(18) COMP.
007600  05  LNK-DATA                    PIC 9(08).
007700  05  LNK-HORA                    PIC 9(06).
007800  05  FILLER                      PIC X(01) VALUE SPACES.
007900
008000 01  LNK-CONVERTE-AREA-R REDEFINES LNK-CONVERTE-AREA.
008100  05  LNK-SEG-ABS-ALTA            PIC 9(09) COMP.
008200  05  LNK-SEG-ABS-BAIXA           PIC 9(09) COMP.
008300  05  FILLER                      PIC X(14).
008400
008500*================================================================*
008600 PROCEDURE DIVISION USING LNK-CONVERTE-AREA.
008700*================================================================*
008800
008900*----------------------------------------------------------------*
009000*    PROCESSAMENTO PRINCIPAL
009100*----------------------------------------------------------------*
009200*> cobol-lint CL002 0000-processar
009300 0000-PROCESSAR                  SECTION.
009400*----------------------------------------------------------------*
009500
009600      PERFORM 0001-SEPARAR-DIA-HORA
009700      PERFORM 0002-CALC-HORA-CIVIL
009800      PERFORM 0003-CALC-DATA-CIVIL
009900      PERFORM 0004-DEVOLVER-RESULTADO
010000      PERFORM 9999-FINALIZAR
010100      .
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0000-end
010400 0000-END.                       EXIT.
010500*----------------------------------------------------------------*
010600
010700*----------------------------------------------------------------*
010800*    SEPARA O DIA ABSOLUTO DO SEGUNDO-DO-DIA
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0001-separar-dia-hora
011100 0001-SEPARAR-DIA-HORA            SECTION.
011200*----------------------------------------------------------------*
011300
011400      DIVIDE  LNK-SEG-ABS        BY 86400
011500              GIVING  WRK-DIA-ABS
011600              REMAINDER WRK-SEG-DO-DIA
011700      .
011800*----------------------------------------------------------------*
011900*> cobol-lint CL002 0001-end
012000 0001-END.                       EXIT.
012100*----------------------------------------------------------------*
012200
012300*----------------------------------------------------------------*
012400*    DECOMPOE O SEGUNDO-DO-DIA EM HH:MM:SS
012500*----------------------------------------------------------------*
012600*> cobol-lint CL002 0002-calc-hora-civil
012700 0002-CALC-HORA-CIVIL             SECTION.
012800*----------------------------------------------------------------*
012900
013000      DIVIDE  WRK-SEG-DO-DIA     BY 3600
013100              GIVING  WRK-HH
013200              REMAINDER WRK-SEG-DO-DIA
013300      DIVIDE  WRK-SEG-DO-DIA     BY 60
013400              GIVING  WRK-MI
013500              REMAINDER WRK-SS
013600      .
013700*----------------------------------------------------------------*
013800*> cobol-lint CL002 0002-end
013900 0002-END.                       EXIT.
014000*----------------------------------------------------------------*
014100
014200*----------------------------------------------------------------*
014300*    DECOMPOE O DIA ABSOLUTO EM ANO/MES/DIA (INVERSA DE DATA0002A)
014400*----------------------------------------------------------------*
014500*> cobol-lint CL002 0003-calc-data-civil
014600 0003-CALC-DATA-CIVIL             SECTION.
014700*----------------------------------------------------------------*
014800
014900      COMPUTE WRK-Z = WRK-DIA-ABS
015000
015100      DIVIDE  WRK-Z              BY 146097
015200              GIVING  WRK-ERA
015300      COMPUTE WRK-DIA-DA-ERA = WRK-Z - (WRK-ERA * 146097)
015400
015500      COMPUTE WRK-ANO-DA-ERA =
015600               (WRK-DIA-DA-ERA
015700                  - (WRK-DIA-DA-ERA / 1460)
015800                  + (WRK-DIA-DA-ERA / 36524)
015900                  - (WRK-DIA-DA-ERA / 146096)) / 365
016000
016100      COMPUTE WRK-ANO-AJUST = WRK-ANO-DA-ERA + (WRK-ERA * 400)
016200
016300      COMPUTE WRK-DIA-DO-ANO = WRK-DIA-DA-ERA
016400              - ((365 * WRK-ANO-DA-ERA)
016500                  + (WRK-ANO-DA-ERA / 4)
016600                  - (WRK-ANO-DA-ERA / 100))
016700
016800      COMPUTE WRK-MES-PRIMO = ((5 * WRK-DIA-DO-ANO) + 2) / 153
016900
017000      COMPUTE WRK-DIA = WRK-DIA-DO-ANO
017100              - (((153 * WRK-MES-PRIMO) + 2) / 5) + 1
017200
017300      IF WRK-MES-PRIMO            < 10
017400         COMPUTE WRK-MES = WRK-MES-PRIMO + 3
017500      ELSE
017600         COMPUTE WRK-MES = WRK-MES-PRIMO - 9
017700      END-IF
017800
017900      IF WRK-MES                  > 2
018000         MOVE WRK-ANO-AJUST        TO WRK-ANO
018100      ELSE
018200         COMPUTE WRK-ANO = WRK-ANO-AJUST + 1
018300      END-IF
018400      .
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 0003-end
018700 0003-END.                       EXIT.
018800*----------------------------------------------------------------*
018900
019000*----------------------------------------------------------------*
019100*    DEVOLVE OS CAMPOS AO CHAMADOR
019200*----------------------------------------------------------------*
019300*> cobol-lint CL002 0004-devolver-resultado
019400 0004-DEVOLVER-RESULTADO          SECTION.
019500*----------------------------------------------------------------*
019600
019700      MOVE WRK-DATA-8            TO LNK-DATA
019800      MOVE WRK-HORA-6            TO LNK-HORA
019900      .
020000*----------------------------------------------------------------*
020100*> cobol-lint CL002 0004-end
020200 0004-END.                       EXIT.
020300*----------------------------------------------------------------*
020400
020500*----------------------------------------------------------------*
020600*    FINALIZAR PROGRAMA
020700*----------------------------------------------------------------*
020800 9999-FINALIZAR                  SECTION.
020900*----------------------------------------------------------------*
021000
021100      GOBACK
021200      .
021300*----------------------------------------------------------------*
021400*> cobol-lint CL002 9999-end
021500 9999-END.                       EXIT.
021600*----------------------------------------------------------------*
