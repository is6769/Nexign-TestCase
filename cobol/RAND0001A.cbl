000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 22/05/1994
000400* OBJETIVO...: GERADOR DE NUMERO PSEUDO-ALEATORIO (0 ATE LIMITE-1)
000500* NOME.......: RAND0001A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    RAND0001A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  22/05/1994.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 22/05/1994 AVK 0000   VERSAO INICIAL - GERADOR CONGRUENCIAL P/  0000    
001800*                       MASSA DE TESTE DO SIMULADOR DE TRAFEGO    0000    
001900*                       INTERURBANO (VER PROGTRAF, DESATIVADO).   0000    
002000* 09/09/1994 AVK 0012   SEMENTE PASSOU A SER TOMADA DO RELOGIO    0012    
002100*                       (ACCEPT FROM TIME) EM VEZ DE CONSTANTE.   0012    
002200* 03/02/1997 SGT 0041   CORRIGIDO OVERFLOW DO PRODUTO INTERMEDI-  0041    
002300*                       ARIO QUANDO LIMITE PASSAVA DE 32000.      0041    
002400* 14/11/1998 NIP Y2K01  REVISAO GERAL DE CAMPOS DE ANO - NENHUM   Y2K01   
002500*                       CAMPO DE ANO NESTE MODULO, SEM IMPACTO.   Y2K01   
002600* 06/04/2001 DMR 0088   MODULO REAPROVEITADO PELO PROJETO DE RE-  0088    
002700*                       CONCILIACAO DE ROAMING GSM (GERACAO DE    0088    
002800*                       MASSA SINTETICA DE CDR) - SEM MUDANCA DE  0088    
002900*                       ALGORITMO, SO DESTA NOTA DE USO.          0088    
003000* 19/07/2004 DMR 0093   LIMITE PASSOU A VIR POR LINKAGE EM PIC    0093    
003100*                       9(09) COMP PARA SUPORTAR JANELAS DE ATE   0093    
003200*                       UM ANO EM SEGUNDOS.                       0093    
003300* 11/01/2009 SGT 0121   PEQUENO AJUSTE DE COMENTARIO - SEM MUDAN- 0121    
003400*                       CA DE LOGICA.                             0121    
003500* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003600*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR) -  RC4471  
003700*                       SEM MUDANCA DE ALGORITMO.                 RC4471  
003800*----------------------------------------------------------------*
003900*================================================================*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800 01  WRK-CONTROLE.
004900  05  WRK-PRIMEIRA-VEZ            PIC X(01) VALUE 'S'.
005000  05  WRK-SEMENTE                 PIC 9(09) COMP VALUE ZEROS.
005100  05  FILLER                      PIC X(02) VALUE SPACES.
005200
005300 01  WRK-CONTROLE-R REDEFINES WRK-CONTROLE.
005400  05  WRK-CTL-BYTES               PIC X(06).
005500
005600 01  WRK-HORA-SISTEMA             PIC 9(08) VALUE ZEROS.
005700 01  WRK-HORA-SISTEMA-R REDEFINES WRK-HORA-SISTEMA.
005800  05  WRK-HS-HHMMSS               PIC 9(06).
005900  05  WRK-HS-CENT                 PIC 9(02).
006000
006100 01  WRK-PRODUTO                  PIC 9(18) COMP VALUE ZEROS.
006200 01  WRK-PRODUTO-R REDEFINES WRK-PRODUTO.
006300  05  WRK-PROD-ALTA               PIC 9(09) COMP.
006400  05  WRK-PROD-BAIXA              PIC 9(09) COMP.
006500
006600 01  WRK-ESCALA                   PIC 9(18) COMP VALUE ZEROS.
006700
006800 LINKAGE SECTION.
006900 01  LNK-RANDOM-AREA.
007000  05  LNK-LIMITE                  PIC 9(09) COMP.
007100  05  LNK-RESULTADO               PIC 9(09) COMP.
007200  05  FILLER                      PIC X(01) VALUE SPACES.
007300
007400*================================================================*
007500 PROCEDURE DIVISION USING LNK-RANDOM-AREA.
007600*================================================================*
007700
007800*----------------------------------------------------------------*
007900*    PROCESSAMENTO PRINCIPAL
008000*----------------------------------------------------------------*
008100*> cobol-lint CL002 0000-processar
008200 0000-PROCESSAR                  SECTION.
008300*----------------------------------------------------------------*
008400
008500      IF WRK-PRIMEIRA-VEZ         EQUAL 'S'
008600         PERFORM 0001-SEMENTE-INICIAL
008700         MOVE 'N'                 TO WRK-PRIMEIRA-VEZ
008800      END-IF
008900
009000      PERFORM 0002-GERAR-PROXIMO
009100      PERFORM 0003-AJUSTAR-LIMITE
009200      PERFORM 9999-FINALIZAR
009300      .
009400*----------------------------------------------------------------*
009500*> cobol-lint CL002 0000-end
009600 0000-END.                       EXIT.
009700*----------------------------------------------------------------*
009800
009900*----------------------------------------------------------------*
010000*    TOMA A SEMENTE INICIAL DO RELOGIO DO SISTEMA
010100*----------------------------------------------------------------*
010200*> cobol-lint CL002 0001-semente-inicial
010300 0001-SEMENTE-INICIAL             SECTION.
010400*----------------------------------------------------------------*
010500
010600      ACCEPT WRK-HORA-SISTEMA    FROM TIME
010700      MOVE WRK-HS-HHMMSS         TO WRK-SEMENTE
010800      .
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0001-end
011100 0001-END.                       EXIT.
011200*----------------------------------------------------------------*
011300
011400*----------------------------------------------------------------*
011500*    AVANCA O GERADOR CONGRUENCIAL (MODULO 65536)
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0002-gerar-proximo
011800 0002-GERAR-PROXIMO               SECTION.
011900*----------------------------------------------------------------*
012000
012100      COMPUTE WRK-PRODUTO    = WRK-SEMENTE * 31821 + 13849
012200      DIVIDE  WRK-PRODUTO    BY 65536
012300              GIVING  WRK-ESCALA
012400              REMAINDER WRK-SEMENTE
012500      .
012600*----------------------------------------------------------------*
012700*> cobol-lint CL002 0002-end
012800 0002-END.                       EXIT.
012900*----------------------------------------------------------------*
013000
013100*----------------------------------------------------------------*
013200*    ESCALA A SEMENTE (0-65535) PARA O INTERVALO [0, LIMITE)
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0003-ajustar-limite
013500 0003-AJUSTAR-LIMITE              SECTION.
013600*----------------------------------------------------------------*
013700
013800      IF LNK-LIMITE               EQUAL ZEROS
013900         MOVE ZEROS                TO LNK-RESULTADO
014000      ELSE
014100         COMPUTE WRK-PRODUTO = WRK-SEMENTE * LNK-LIMITE
014200         DIVIDE  WRK-PRODUTO BY 65536
014300                 GIVING LNK-RESULTADO
014400      END-IF
014500      .
014600*----------------------------------------------------------------*
014700*> cobol-lint CL002 0003-end
014800 0003-END.                       EXIT.
014900*----------------------------------------------------------------*
015000
015100*----------------------------------------------------------------*
015200*    FINALIZAR PROGRAMA
015300*----------------------------------------------------------------*
015400 9999-FINALIZAR                  SECTION.
015500*----------------------------------------------------------------*
015600
015700      GOBACK
015800      .
015900*----------------------------------------------------------------*
016000*> cobol-lint CL002 9999-end
016100 9999-END.                       EXIT.
016200*----------------------------------------------------------------*
