000100******************************************************************
000200* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000300* DATA.......: 02/04/1991
000400* OBJETIVO...: GRAVAR O ARQUIVO DE SAIDA DE CHAMADAS (CDR)
000500* NOME.......: GRAV0002A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    GRAV0002A.
000900 AUTHOR.        A.V. KOVALEV.
001000 INSTALLATION.  MEZHGOROD TRANSIT BILLING.
001100 DATE-WRITTEN.  02/04/1991.
001200 DATE-COMPILED.
001300 SECURITY.      NON-CONFIDENTIAL.
001400*----------------------------------------------------------------*
001500* HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------*
001700* 02/04/1991 AVK 0000   VERSAO INICIAL - GRAVACAO SEQUENCIAL DO   0000    
001800*                       ARQUIVO DE BILHETES DE TARIFACAO INTERUR- 0000    
001900*                       BANA JA ORDENADOS PELO MODULO DE SORT.    0000    
002000* 27/09/1998 NIP Y2K01  REVISADO - LAYOUT DE GRAVACAO JA USAVA    Y2K01   
002100*                       DATA DE 8 DIGITOS, SEM IMPACTO DO BUG DO  Y2K01   
002200*                       ANO 2000.                                 Y2K01   
002300* 22/04/2001 DMR 0088   BOOK TROCADO PARA COPY021A (LAYOUT DE CDR 0088    
002400*                       GSM) NO PROJETO DE RECONCILIACAO DE ROAM- 0088    
002500*                       ING; NOME LOGICO DO ARQUIVO DE SAIDA      0088    
002600*                       TROCADO PARA CDRSAI.                      0088    
002700* 12/08/2006 SGT 0101   MENSAGEM DE CONTAGEM DE REGISTROS GRAVADOS0101    
002800*                       ACRESCENTADA NO FINAL DO MODULO.          0101    
002900* 26/07/2026 NIP RC4471 REVISADO PARA O PROJETO DE RETOMADA DO    RC4471  
003000*                       GERADOR/AGREGADOR DE ROAMING (CDR/UDR).   RC4471  
003100*----------------------------------------------------------------*
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CDR-SAIDA ASSIGN TO "CDRSAI.dat"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS  IS WRK-STATUS-CDR.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CDR-SAIDA.
004700 01  FD-REG-CDR                    PIC X(69).
004800
004900 WORKING-STORAGE SECTION.
005000 01  WRK-STATUS-CDR                PIC X(02) VALUE '00'.
005100 01  WRK-STATUS-CDR-R REDEFINES WRK-STATUS-CDR.
005200  05  WRK-STATUS-CDR-1             PIC X(01).
005300  05  WRK-STATUS-CDR-2             PIC X(01).
005400
005500 01  WRK-IDX-GRAVA                 PIC 9(04) COMP VALUE ZEROS.
005600 01  WRK-IDX-GRAVA-R REDEFINES WRK-IDX-GRAVA.
005700  05  WRK-IDX-GRAVA-BYTES          PIC X(02).
005800
005900 01  WRK-QTD-GRAVADOS              PIC 9(04) COMP VALUE ZEROS.
006000 01  WRK-QTD-GRAVADOS-R REDEFINES WRK-QTD-GRAVADOS.
006100  05  FILLER                       PIC X(01).
006200  05  WRK-QTD-BAIXA                PIC X(01).
006300
006400 01  WRK-MSG-FINAL                 PIC X(40) VALUE SPACES.
006500
006600 LINKAGE SECTION.
006700 COPY COPY021A.
006800
006900*================================================================*
007000 PROCEDURE DIVISION USING COPY021A-TABELA.
007100*================================================================*
007200
007300*----------------------------------------------------------------*
007400*    PROCESSAMENTO PRINCIPAL
007500*----------------------------------------------------------------*
007600*> cobol-lint CL002 0000-processar
007700 0000-PROCESSAR                  SECTION.
007800*----------------------------------------------------------------*
007900
008000      PERFORM 0001-ABRIR-ARQUIVO
008100      PERFORM 0002-GRAVAR-TABELA THRU 0002-END
008200              VARYING WRK-IDX-GRAVA FROM 1 BY 1
008300              UNTIL   WRK-IDX-GRAVA > COPY021A-QTD-CHAMADA
008400      PERFORM 0003-FECHAR-ARQUIVO
008500      PERFORM 9999-FINALIZAR
008600      .
008700*----------------------------------------------------------------*
008800*> cobol-lint CL002 0000-end
008900 0000-END.                       EXIT.
009000*----------------------------------------------------------------*
009100
009200*----------------------------------------------------------------*
009300*    ABRE O ARQUIVO DE SAIDA DE CDR
009400*----------------------------------------------------------------*
009500*> cobol-lint CL002 0001-abrir-arquivo
009600 0001-ABRIR-ARQUIVO               SECTION.
009700*----------------------------------------------------------------*
009800
009900      OPEN OUTPUT CDR-SAIDA
010000      IF WRK-STATUS-CDR           NOT EQUAL '00'
010100         DISPLAY 'GRAV0002A - ERRO AO ABRIR O ARQUIVO DE CDR'
010200         DISPLAY 'GRAV0002A - FILE STATUS: ' WRK-STATUS-CDR
010300      END-IF
010400      .
010500*----------------------------------------------------------------*
010600*> cobol-lint CL002 0001-end
010700 0001-END.                       EXIT.
010800*----------------------------------------------------------------*
010900
011000*----------------------------------------------------------------*
011100*    GRAVA UMA LINHA DA TABELA NO ARQUIVO DE SAIDA
011200*----------------------------------------------------------------*
011300*> cobol-lint CL002 0002-gravar-tabela
011400 0002-GRAVAR-TABELA               SECTION.
011500*----------------------------------------------------------------*
011600
011700      MOVE COPY021A-TAB-REG (WRK-IDX-GRAVA) TO FD-REG-CDR
011800      WRITE FD-REG-CDR
011900      ADD 1                       TO WRK-QTD-GRAVADOS
012000      .
012100*----------------------------------------------------------------*
012200*> cobol-lint CL002 0002-end
012300 0002-END.                       EXIT.
012400*----------------------------------------------------------------*
012500
012600*----------------------------------------------------------------*
012700*    FECHA O ARQUIVO DE SAIDA DE CDR
012800*----------------------------------------------------------------*
012900*> cobol-lint CL002 0003-fechar-arquivo
013000 0003-FECHAR-ARQUIVO              SECTION.
013100*----------------------------------------------------------------*
013200
013300      CLOSE CDR-SAIDA
013400      DISPLAY 'GRAV0002A - CHAMADAS GRAVADAS: ' WRK-QTD-GRAVADOS
013500      .
013600*----------------------------------------------------------------*
013700*> cobol-lint CL002 0003-end
013800 0003-END.                       EXIT.
013900*----------------------------------------------------------------*
014000
014100*----------------------------------------------------------------*
014200*    FINALIZAR PROGRAMA
014300*----------------------------------------------------------------*
014400 9999-FINALIZAR                  SECTION.
014500*----------------------------------------------------------------*
014600
014700      GOBACK
014800      .
014900*----------------------------------------------------------------*
015000*> cobol-lint CL002 9999-end
015100 9999-END.                       EXIT.
015200*----------------------------------------------------------------*
