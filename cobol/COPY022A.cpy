000100*================================================================*
000200* DESCRICAO..: BOOK DE INTERFACE DO ARQUIVO DE CONSUMO (UDR)
000300* PROGRAMADOR: A.V. KOVALEV - MEZHGOROD TRANSIT BILLING
000400* DATA.......: 09/04/1991
000500* TAMANHO....: 00027
000600*----------------------------------------------------------------*
000700* COPY022A-MSISDN          = MSISDN DO ASSINANTE RESUMIDO
000800* COPY022A-ENTR-HH/MM/SS   = TOTAL DE CHAMADAS ENTRANTES (DURACAO)
000900* COPY022A-SAI-HH/MM/SS    = TOTAL DE CHAMADAS SAINTES  (DURACAO)
001000*----------------------------------------------------------------*
001100* NOTA: HORAS NAO SAO TRUNCADAS PELO FORMATADOR (FMTA0001A) MAS O
001200*       PIC 9(02) DESTE CAMPO TRUNCA ACIMA DE 99H - DESVIO ACEITO,
001300*       VIDE BANNER DE FMTA0001A.
001400*================================================================*
001500 01  COPY022A-REGISTRO.
001600  05  COPY022A-MSISDN             PIC X(15).
001700  05  COPY022A-ENTR-HH            PIC 9(02).
001800  05  COPY022A-ENTR-MM            PIC 9(02).
001900  05  COPY022A-ENTR-SS            PIC 9(02).
002000  05  COPY022A-SAI-HH             PIC 9(02).
002100  05  COPY022A-SAI-MM             PIC 9(02).
002200  05  COPY022A-SAI-SS             PIC 9(02).
002300
002400 01  COPY022A-TABELA.
002500  05  COPY022A-QTD-CONSUMO        PIC 9(04) COMP VALUE ZEROS.
002600  05  FILLER                      PIC X(02) VALUE SPACES.
002700  05  COPY022A-CONSUMO OCCURS 500 TIMES
002800                          INDEXED BY COPY022A-IDX.
002900   10 COPY022A-TAB-MSISDN         PIC X(15).
003000   10 COPY022A-TAB-ENTR-SEG       PIC 9(09) COMP.
003100   10 COPY022A-TAB-SAI-SEG        PIC 9(09) COMP.
003200   10 FILLER                      PIC X(03) VALUE SPACES.
